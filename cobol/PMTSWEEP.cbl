CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PMTSWEEP.
000300 AUTHOR.        R. CHIRINOS.
000400 INSTALLATION.  UNIZAR INSURANCE DATA CENTER.
000500 DATE-WRITTEN.  11/20/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*================================================================*
000900* PMTSWEEP -- NIGHTLY OVERDUE PREMIUM SWEEP                      *
001000* ASSESSES LATE FEES AGAINST EVERY PENDING PAYMENT PAST THE      *
001100* 15-DAY GRACE PERIOD, LAPSES ANY ACTIVE ENROLLMENT WHOSE OWNER  *
001200* RUNS UP 2 OR MORE OVERDUE PAYMENTS, AND PRINTS THE OVERDUE     *
001300* PREMIUM SWEEP REPORT WITH A CONTROL BREAK ON CUSTOMER ID.      *
001400* RUN ONCE NIGHTLY -- NO REQUEST FILE, DRIVEN OFF PMTFILE.       *
001500*================================================================*
001600*  CHANGE LOG                                                    *
001700*  ----------------------------------------------------------    *
001800*  11/20/1991  R.CH   INITIAL VERSION.                           *
001900*  06/02/2021  R.CH   REQ IB-0233 - LATE FEE NOW SET, NOT ADDED, *
002000*                     SO REPEAT RUNS ON THE SAME NIGHT ARE       *
002100*                     IDEMPOTENT PER PAYMENT.                    *
002200*  02/01/1999  L.T    Y2K - GRACE-PERIOD AND OVERDUE COMPARES    *
002300*                     REWRITTEN AGAINST CCYYMMDD, DROPPED THE    *
002400*                     OLD 2-DIGIT YEAR WINDOW ROUTINE.           *
002500*  09/17/2011  D.M    REQ IB-0398 - ADDED THE PER-CUSTOMER       *
002600*                     LAPSE-AT-2-OVERDUE-PAYMENTS RULE AND THE   *
002700*                     CONTROL-BREAK REPORT.                      *
002800*  04/30/2022  S.K    REQ IB-0640 - FINAL TOTALS LINE ADDED FOR  *
002900*                     OPERATIONS SIGN-OFF.                       *
003000*  01/09/2023  D.M    REQ IB-0671 - BUBBLE SORT REWRITTEN AS A   *
003100*                     PARAGRAPH-DRIVEN PASS/EXCHANGE PAIR.       *
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ALPHANUM-CLASS IS "0" THRU "9" "A" THRU "Z".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT USRPOL     ASSIGN   TO USRPOL
004300        ORGANIZATION IS SEQUENTIAL
004400        FILE STATUS  IS FS-STAT-USRPOL.
004500     SELECT PMTFILE    ASSIGN   TO PMTFILE
004600        ORGANIZATION IS SEQUENTIAL
004700        FILE STATUS  IS FS-STAT-PMT.
004800     SELECT SWEEPRPT   ASSIGN   TO SWEEPRPT
004900        ORGANIZATION IS SEQUENTIAL
005000        FILE STATUS  IS FS-STAT-RPT.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  USRPOL
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS USRPOL-RECORD.
006000     COPY USRPOLRC.
006100*
006200 FD  PMTFILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS PMT-RECORD.
006700     COPY PMTREC.
006800*
006900 FD  SWEEPRPT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 132 CHARACTERS
007300     DATA RECORD IS RPT-LINE.
007400 01  RPT-LINE.
007500     05  FILLER                       PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  FILE-STATUS-CODES.
008000     05  FS-STAT-USRPOL               PIC X(02).
008100         88  USRPOL-OK                    VALUE '00'.
008200         88  USRPOL-EOF                   VALUE '10'.
008300     05  FS-STAT-PMT                  PIC X(02).
008400         88  PMT-OK                       VALUE '00'.
008500         88  PMT-EOF                      VALUE '10'.
008600     05  FS-STAT-RPT                  PIC X(02).
008700         88  RPT-OK                       VALUE '00'.
008800     05  FILLER                       PIC X(10).
008900*
009000 77  SW-END-USRPOL                    PIC X(01) VALUE 'N'.
009100     88  END-OF-USRPOL                    VALUE 'Y'.
009200 77  SW-END-PMT                       PIC X(01) VALUE 'N'.
009300     88  END-OF-PMT                       VALUE 'Y'.
009400 77  SW-SWAPPED                       PIC X(01) VALUE 'N'.
009500     88  A-SWAP-WAS-MADE                  VALUE 'Y'.
009600 77  SW-CUST-LAPSED                   PIC X(01) VALUE 'N'.
009700     88  CUSTOMER-WAS-LAPSED              VALUE 'Y'.
009800*
009900 77  WS-USRPOL-COUNT                  PIC S9(05) COMP VALUE 0.
010000 77  WS-PMT-COUNT                     PIC S9(05) COMP VALUE 0.
010100 77  WS-TABLE-IDX                     PIC S9(05) COMP VALUE 0.
010200 77  WS-OVERDUE-COUNT                 PIC S9(05) COMP VALUE 0.
010300 77  WS-OD-IDX                        PIC S9(05) COMP VALUE 0.
010400 77  WS-OD-IDX2                       PIC S9(05) COMP VALUE 0.
010500 77  WS-OD-LAST                       PIC S9(05) COMP VALUE 0.
010600 77  WS-SCAN-IDX                      PIC S9(05) COMP VALUE 0.
010700 77  WS-CUST-OD-COUNT                 PIC S9(05) COMP VALUE 0.
010800 77  WS-PMTS-PROCESSED                PIC S9(05) COMP VALUE 0.
010900 77  WS-POLICIES-LAPSED               PIC S9(05) COMP VALUE 0.
011000*
011100 01  WS-DATE-WORK.
011200     05  WS-TODAY                     PIC 9(08).
011300     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
011400         10  WS-TODAY-CCYY            PIC 9(04).
011500         10  WS-TODAY-MM              PIC 9(02).
011600         10  WS-TODAY-DD              PIC 9(02).
011700     05  WS-GRACE-CUTOFF              PIC 9(08).
011800     05  WS-GRACE-CUTOFF-PARTS REDEFINES WS-GRACE-CUTOFF.
011900         10  WS-GRACE-CCYY            PIC 9(04).
012000         10  WS-GRACE-MM              PIC 9(02).
012100         10  WS-GRACE-DD              PIC 9(02).
012200     05  FILLER                       PIC X(10).
012300*
012400 77  WS-LATE-FEE-TOTAL                PIC S9(09)V99 COMP-3
012500                                       VALUE 0.
012600 77  WS-CUST-SUBTOTAL                 PIC S9(05) COMP VALUE 0.
012700*
012800*    ENROLLMENT TABLE -- ENOUGH OF USRPOL TO RESOLVE OWNER,
012900*    CUSTOMER ID, AND STATUS FOR EACH PAYMENT ON FILE.
013000 01  WS-USRPOL-TABLE.
013100     05  WS-USRPOL-ENTRY  OCCURS 5000 TIMES
013200                           INDEXED BY WS-UP-IDX.
013300         10  WS-UP-ID                 PIC 9(09).
013400         10  WS-UP-POLICY-ID          PIC 9(09).
013500         10  WS-UP-USER-ID            PIC 9(09).
013600         10  WS-UP-START-DATE         PIC 9(08).
013700         10  WS-UP-END-DATE           PIC 9(08).
013800         10  WS-UP-STATUS             PIC X(09).
013900         10  WS-UP-NEXT-DUE           PIC 9(08).
014000         10  FILLER                   PIC X(08).
014100*
014200*    ENTIRE PAYMENT FILE, REWRITTEN WHOLE AT 900-TERMINATE SO
014300*    ASSESSED LATE FEES AND ANY STATUS CHANGES ARE PERSISTED.
014400 01  WS-PMT-TABLE.
014500     05  WS-PMT-ENTRY     OCCURS 10000 TIMES
014600                           INDEXED BY WS-PMTX-IDX.
014700         10  WS-PMT-ID                PIC 9(09).
014800         10  WS-PMT-UP-ID             PIC 9(09).
014900         10  WS-PMT-AMOUNT            PIC S9(13)V99 COMP-3.
015000         10  WS-PMT-STATUS            PIC X(07).
015100         10  WS-PMT-TRANS-ID          PIC X(100).
015200         10  WS-PMT-TYPE              PIC X(16).
015300         10  WS-PMT-DUE-DATE          PIC 9(08).
015400         10  WS-PMT-METHOD            PIC X(11).
015500         10  WS-PMT-LATE-FEE          PIC S9(08)V99 COMP-3.
015600         10  FILLER                   PIC X(05).
015700*
015800*    OVERDUE WORK LIST -- ONE ENTRY PER OVERDUE PAYMENT, LOADED
015900*    FROM WS-PMT-TABLE, PROCESSED IN DUE-DATE ORDER, THEN
016000*    RE-SORTED ON CUSTOMER ID FOR THE CONTROL-BREAK REPORT.
016100 01  WS-OVERDUE-LIST.
016200     05  WS-OD-ENTRY      OCCURS 10000 TIMES
016300                           INDEXED BY WS-OD-IX.
016400         10  WS-OD-PMT-IDX            PIC S9(05) COMP.
016500         10  WS-OD-CUSTOMER-ID        PIC 9(09).
016600         10  WS-OD-DAYS-OVERDUE       PIC S9(05) COMP.
016700         10  FILLER                   PIC X(10).
016800*
016900 01  WS-OD-SWAP-AREA.
017000     05  WS-OD-SWAP-PMT-IDX           PIC S9(05) COMP.
017100     05  WS-OD-SWAP-CUST-ID           PIC 9(09).
017200     05  WS-OD-SWAP-DAYS              PIC S9(05) COMP.
017300     05  FILLER                       PIC X(10).
017400*
017500 01  WS-RPT-HEADING-1.
017600     05  FILLER                       PIC X(40)
017700         VALUE 'OVERDUE PREMIUM SWEEP REPORT'.
017800     05  FILLER                       PIC X(11) VALUE 'RUN DATE: '.
017900     05  WS-HDG-RUN-DATE              PIC 9(08).
018000     05  WS-HDG-RUN-DATE-R REDEFINES WS-HDG-RUN-DATE.
018100         10  WS-HDG-RUN-CCYY          PIC 9(04).
018200         10  WS-HDG-RUN-MM            PIC 9(02).
018300         10  WS-HDG-RUN-DD            PIC 9(02).
018400     05  FILLER                       PIC X(73) VALUE SPACES.
018500*
018600 01  WS-RPT-HEADING-2.
018700     05  FILLER                       PIC X(9)  VALUE 'PAYMENT'.
018800     05  FILLER                       PIC X(10) VALUE 'USER-POL'.
018900     05  FILLER                       PIC X(10) VALUE 'CUSTOMER'.
019000     05  FILLER                       PIC X(15) VALUE 'ORIG AMOUNT'.
019100     05  FILLER                       PIC X(15) VALUE 'LATE FEE'.
019200     05  FILLER                       PIC X(15) VALUE 'TOTAL AMOUNT'.
019300     05  FILLER                       PIC X(11) VALUE 'DUE DATE'.
019400     05  FILLER                       PIC X(10) VALUE 'DAYS O/D'.
019500     05  FILLER                       PIC X(37) VALUE SPACES.
019600*
019700 01  WS-RPT-DETAIL-LINE.
019800     05  DTL-PMT-ID-O                 PIC Z(8)9.
019900     05  FILLER                       PIC X(01) VALUE SPACES.
020000     05  DTL-UP-ID-O                  PIC Z(8)9.
020100     05  FILLER                       PIC X(01) VALUE SPACES.
020200     05  DTL-CUSTOMER-ID-O            PIC Z(8)9.
020300     05  FILLER                       PIC X(01) VALUE SPACES.
020400     05  DTL-AMOUNT-O                 PIC $$,$$$,$$9.99.
020500     05  FILLER                       PIC X(01) VALUE SPACES.
020600     05  DTL-LATE-FEE-O               PIC $$,$$9.99.
020700     05  FILLER                       PIC X(01) VALUE SPACES.
020800     05  DTL-TOTAL-O                  PIC $$,$$$,$$9.99.
020900     05  FILLER                       PIC X(01) VALUE SPACES.
021000     05  DTL-DUE-DATE-O               PIC 9(08).
021100     05  FILLER                       PIC X(01) VALUE SPACES.
021200     05  DTL-DAYS-O                   PIC ZZZ9.
021300     05  FILLER                       PIC X(41) VALUE SPACES.
021400*
021500 01  WS-RPT-SUBTOTAL-LINE.
021600     05  FILLER                       PIC X(10) VALUE SPACES.
021700     05  FILLER                       PIC X(10) VALUE SPACES.
021800     05  FILLER                       PIC X(10) VALUE 'CUST TOT:'.
021900     05  SUB-CUSTOMER-ID-O            PIC Z(8)9.
022000     05  FILLER                       PIC X(6) VALUE ' O/D: '.
022100     05  SUB-COUNT-O                  PIC ZZ9.
022200     05  FILLER                       PIC X(87) VALUE SPACES.
022300*
022400 01  WS-RPT-LAPSED-LINE.
022500     05  FILLER                       PIC X(10) VALUE SPACES.
022600     05  FILLER                       PIC X(45)
022700         VALUE '**  CUSTOMER LAPSED BY THIS SWEEP  **'.
022800     05  FILLER                       PIC X(77) VALUE SPACES.
022900*
023000 01  WS-RPT-FINAL-LINE.
023100     05  FILLER                       PIC X(20)
023200         VALUE 'PAYMENTS PROCESSED:'.
023300     05  FIN-PMT-COUNT-O              PIC ZZZ9.
023400     05  FILLER                       PIC X(16)
023500         VALUE ' LATE FEE TOTAL:'.
023600     05  FIN-FEE-TOTAL-O              PIC $$,$$$,$$9.99.
023700     05  FILLER                       PIC X(18)
023800         VALUE ' POLICIES LAPSED:'.
023900     05  FIN-LAPSED-O                 PIC ZZZ9.
024000     05  FILLER                       PIC X(50) VALUE SPACES.
024100*
024200 PROCEDURE DIVISION.
024300 0000-MAINLINE.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-SWEEP-OVERDUE THRU 100-EXIT.
024600     PERFORM 500-SORT-BY-CUSTOMER THRU 500-EXIT.
024700     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
024800     PERFORM 900-TERMINATE THRU 900-EXIT.
024900     GOBACK.
025000*
025100 000-HOUSEKEEPING.
025200     DISPLAY 'PMTSWEEP - NIGHTLY OVERDUE SWEEP - STARTING'.
025300     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
025400     COMPUTE WS-GRACE-CUTOFF = WS-TODAY - 15.
025500     OPEN INPUT  USRPOL.
025600     PERFORM 010-LOAD-USRPOL-TABLE THRU 010-EXIT.
025700     CLOSE USRPOL.
025800     OPEN OUTPUT USRPOL.
025900     OPEN INPUT  PMTFILE.
026000     PERFORM 020-LOAD-PMT-TABLE THRU 020-EXIT.
026100     CLOSE PMTFILE.
026200     OPEN OUTPUT PMTFILE.
026300     OPEN OUTPUT SWEEPRPT.
026400 000-EXIT.
026500     EXIT.
026600*
026700 010-LOAD-USRPOL-TABLE.
026800     MOVE 1 TO WS-USRPOL-COUNT.
026900     PERFORM 015-LOAD-USRPOL-ENTRY THRU 015-EXIT
027000             UNTIL END-OF-USRPOL OR WS-USRPOL-COUNT > 5000.
027100     SUBTRACT 1 FROM WS-USRPOL-COUNT.
027200 010-EXIT.
027300     EXIT.
027400*
027500 015-LOAD-USRPOL-ENTRY.
027600     READ USRPOL
027700         AT END
027800             SET END-OF-USRPOL TO TRUE
027900             GO TO 015-EXIT
028000     END-READ.
028100     MOVE UP-ID          TO WS-UP-ID          (WS-USRPOL-COUNT).
028200     MOVE UP-POLICY-ID   TO WS-UP-POLICY-ID   (WS-USRPOL-COUNT).
028300     MOVE UP-USER-ID     TO WS-UP-USER-ID     (WS-USRPOL-COUNT).
028400     MOVE UP-START-DATE  TO WS-UP-START-DATE  (WS-USRPOL-COUNT).
028500     MOVE UP-END-DATE    TO WS-UP-END-DATE    (WS-USRPOL-COUNT).
028600     MOVE UP-STATUS      TO WS-UP-STATUS      (WS-USRPOL-COUNT).
028700     MOVE UP-NEXT-PREMIUM-DUE
028800         TO WS-UP-NEXT-DUE (WS-USRPOL-COUNT).
028900     ADD 1 TO WS-USRPOL-COUNT.
029000 015-EXIT.
029100     EXIT.
029200*
029300 020-LOAD-PMT-TABLE.
029400     MOVE 1 TO WS-PMT-COUNT.
029500     PERFORM 025-LOAD-PMT-ENTRY THRU 025-EXIT
029600             UNTIL END-OF-PMT OR WS-PMT-COUNT > 10000.
029700     SUBTRACT 1 FROM WS-PMT-COUNT.
029800 020-EXIT.
029900     EXIT.
030000*
030100 025-LOAD-PMT-ENTRY.
030200     READ PMTFILE
030300         AT END
030400             SET END-OF-PMT TO TRUE
030500             GO TO 025-EXIT
030600     END-READ.
030700     MOVE PMT-ID              TO WS-PMT-ID      (WS-PMT-COUNT).
030800     MOVE PMT-USER-POLICY-ID  TO WS-PMT-UP-ID   (WS-PMT-COUNT).
030900     MOVE PMT-AMOUNT          TO WS-PMT-AMOUNT  (WS-PMT-COUNT).
031000     MOVE PMT-STATUS          TO WS-PMT-STATUS  (WS-PMT-COUNT).
031100     MOVE PMT-TRANSACTION-ID  TO WS-PMT-TRANS-ID(WS-PMT-COUNT).
031200     MOVE PMT-TYPE            TO WS-PMT-TYPE    (WS-PMT-COUNT).
031300     MOVE PMT-DUE-DATE        TO WS-PMT-DUE-DATE(WS-PMT-COUNT).
031400     MOVE PMT-METHOD          TO WS-PMT-METHOD  (WS-PMT-COUNT).
031500     MOVE PMT-LATE-FEE-AMOUNT TO WS-PMT-LATE-FEE(WS-PMT-COUNT).
031600     ADD 1 TO WS-PMT-COUNT.
031700 025-EXIT.
031800     EXIT.
031900*
032000*    BUILD THE OVERDUE LIST (PENDING, DUE DATE OLDER THAN THE
032100*    15-DAY GRACE CUTOFF, ALREADY IN DUE-DATE ORDER SINCE
032200*    WS-PMT-TABLE IS LOADED IN PMTFILE ORDER), ASSESS EACH
032300*    PAYMENT'S LATE FEE, THEN COUNT OVERDUE PAYMENTS PER
032400*    CUSTOMER AND LAPSE ANY ACTIVE ENROLLMENT AT 2 OR MORE.
032500 100-SWEEP-OVERDUE.
032600     MOVE 0 TO WS-OVERDUE-COUNT.
032700     MOVE 1 TO WS-TABLE-IDX.
032800     PERFORM 105-SWEEP-ONE-PAYMENT THRU 105-EXIT
032900             UNTIL WS-TABLE-IDX > WS-PMT-COUNT.
033000     PERFORM 130-LAPSE-CUSTOMERS THRU 130-EXIT.
033100 100-EXIT.
033200     EXIT.
033300*
033400 105-SWEEP-ONE-PAYMENT.
033500     IF WS-PMT-STATUS (WS-TABLE-IDX) = 'PENDING'
033600        AND WS-PMT-DUE-DATE (WS-TABLE-IDX) < WS-GRACE-CUTOFF
033700         PERFORM 110-CALC-LATE-FEE THRU 110-EXIT
033800         ADD 1 TO WS-OVERDUE-COUNT
033900         MOVE WS-TABLE-IDX
034000             TO WS-OD-PMT-IDX (WS-OVERDUE-COUNT)
034100         PERFORM 120-RESOLVE-CUSTOMER THRU 120-EXIT
034200         COMPUTE WS-OD-DAYS-OVERDUE (WS-OVERDUE-COUNT) =
034300             WS-TODAY - WS-PMT-DUE-DATE (WS-TABLE-IDX)
034400         ADD 1 TO WS-PMTS-PROCESSED
034500         ADD WS-PMT-LATE-FEE (WS-TABLE-IDX)
034600             TO WS-LATE-FEE-TOTAL
034700     END-IF.
034800     ADD 1 TO WS-TABLE-IDX.
034900 105-EXIT.
035000     EXIT.
035100*
035200*    5% OF THE ORIGINAL AMOUNT, ROUND HALF-UP, CAPPED AT
035300*    1000.00.  THE FEE IS SET, NOT ADDED, SO A SECOND SWEEP
035400*    ON THE SAME PAYMENT RECOMPUTES THE SAME CAPPED VALUE.
035500 110-CALC-LATE-FEE.
035600     COMPUTE WS-PMT-LATE-FEE (WS-TABLE-IDX) ROUNDED =
035700         WS-PMT-AMOUNT (WS-TABLE-IDX) * 0.05.
035800     IF WS-PMT-LATE-FEE (WS-TABLE-IDX) > 1000.00
035900         MOVE 1000.00 TO WS-PMT-LATE-FEE (WS-TABLE-IDX)
036000     END-IF.
036100 110-EXIT.
036200     EXIT.
036300*
036400 120-RESOLVE-CUSTOMER.
036500     MOVE ZERO TO WS-OD-CUSTOMER-ID (WS-OVERDUE-COUNT).
036600     MOVE 1 TO WS-UP-IDX.
036700     PERFORM 125-SCAN-OWNER THRU 125-EXIT
036800             UNTIL WS-UP-IDX > WS-USRPOL-COUNT.
036900 120-EXIT.
037000     EXIT.
037100*
037200 125-SCAN-OWNER.
037300     IF WS-UP-ID (WS-UP-IDX) = WS-PMT-UP-ID (WS-TABLE-IDX)
037400         MOVE WS-UP-USER-ID (WS-UP-IDX)
037500             TO WS-OD-CUSTOMER-ID (WS-OVERDUE-COUNT)
037600     END-IF.
037700     ADD 1 TO WS-UP-IDX.
037800 125-EXIT.
037900     EXIT.
038000*
038100*    CONTROL-BREAK TOTAL: FOR EACH CUSTOMER ID PRESENT IN THE
038200*    OVERDUE LIST, IF THEIR RUNNING OVERDUE COUNT REACHES 2,
038300*    LAPSE EVERY ACTIVE ENROLLMENT THAT CUSTOMER OWNS.
038400 130-LAPSE-CUSTOMERS.
038500     MOVE 1 TO WS-UP-IDX.
038600     PERFORM 135-CHECK-OWNER-LAPSE THRU 135-EXIT
038700             UNTIL WS-UP-IDX > WS-USRPOL-COUNT.
038800 130-EXIT.
038900     EXIT.
039000*
039100 135-CHECK-OWNER-LAPSE.
039200     IF WS-UP-STATUS (WS-UP-IDX) = 'ACTIVE'
039300         MOVE 0 TO WS-CUST-OD-COUNT
039400         MOVE 1 TO WS-OD-IDX
039500         PERFORM 137-COUNT-OWNER-OVERDUE THRU 137-EXIT
039600                 UNTIL WS-OD-IDX > WS-OVERDUE-COUNT
039700         IF WS-CUST-OD-COUNT >= 2
039800             MOVE 'LAPSED' TO WS-UP-STATUS (WS-UP-IDX)
039900             ADD 1 TO WS-POLICIES-LAPSED
040000         END-IF
040100     END-IF.
040200     ADD 1 TO WS-UP-IDX.
040300 135-EXIT.
040400     EXIT.
040500*
040600 137-COUNT-OWNER-OVERDUE.
040700     IF WS-OD-CUSTOMER-ID (WS-OD-IDX) = WS-UP-USER-ID (WS-UP-IDX)
040800         ADD 1 TO WS-CUST-OD-COUNT
040900     END-IF.
041000     ADD 1 TO WS-OD-IDX.
041100 137-EXIT.
041200     EXIT.
041300*
041400*    RE-SORT THE OVERDUE LIST ON CUSTOMER ID (DUE-DATE ORDER
041500*    WITHIN CUSTOMER PRESERVED SINCE THE BUBBLE SORT IS
041600*    STABLE ON EQUAL KEYS) SO 600-PRINT-REPORT CAN CONTROL-
041700*    BREAK ON CUSTOMER ID.
041800 500-SORT-BY-CUSTOMER.
041900     SET A-SWAP-WAS-MADE TO TRUE.
042000     PERFORM 510-BUBBLE-PASS THRU 510-EXIT
042100             UNTIL SW-SWAPPED = 'N'.
042200 500-EXIT.
042300     EXIT.
042400*
042500 510-BUBBLE-PASS.
042600     MOVE 'N' TO SW-SWAPPED.
042700     MOVE 1 TO WS-OD-IDX.
042800     PERFORM 520-COMPARE-EXCHANGE THRU 520-EXIT
042900             UNTIL WS-OD-IDX > WS-OVERDUE-COUNT - 1.
043000 510-EXIT.
043100     EXIT.
043200*
043300 520-COMPARE-EXCHANGE.
043400     COMPUTE WS-OD-IDX2 = WS-OD-IDX + 1.
043500     IF WS-OD-CUSTOMER-ID (WS-OD-IDX)
043600        > WS-OD-CUSTOMER-ID (WS-OD-IDX2)
043700         MOVE WS-OD-ENTRY (WS-OD-IDX)  TO WS-OD-SWAP-AREA
043800         MOVE WS-OD-ENTRY (WS-OD-IDX2) TO WS-OD-ENTRY (WS-OD-IDX)
043900         MOVE WS-OD-SWAP-AREA          TO WS-OD-ENTRY (WS-OD-IDX2)
044000         SET A-SWAP-WAS-MADE TO TRUE
044100     END-IF.
044200     ADD 1 TO WS-OD-IDX.
044300 520-EXIT.
044400     EXIT.
044500*
044600 600-PRINT-REPORT.
044700     MOVE WS-TODAY TO WS-HDG-RUN-DATE.
044800     WRITE RPT-LINE FROM WS-RPT-HEADING-1.
044900     WRITE RPT-LINE FROM WS-RPT-HEADING-2.
045000     MOVE ZERO TO WS-CUST-SUBTOTAL.
045100     MOVE 1 TO WS-OD-IDX.
045200     PERFORM 605-PRINT-ONE-LINE THRU 605-EXIT
045300             UNTIL WS-OD-IDX > WS-OVERDUE-COUNT.
045400     IF WS-OVERDUE-COUNT > 0
045500         MOVE WS-OVERDUE-COUNT TO WS-OD-LAST
045600         PERFORM 610-PRINT-CUST-BREAK THRU 610-EXIT
045700     END-IF.
045800     MOVE WS-PMTS-PROCESSED  TO FIN-PMT-COUNT-O.
045900     MOVE WS-LATE-FEE-TOTAL  TO FIN-FEE-TOTAL-O.
046000     MOVE WS-POLICIES-LAPSED TO FIN-LAPSED-O.
046100     WRITE RPT-LINE FROM WS-RPT-FINAL-LINE.
046200 600-EXIT.
046300     EXIT.
046400*
046500 605-PRINT-ONE-LINE.
046600     IF WS-OD-IDX > 1
046700        AND WS-OD-CUSTOMER-ID (WS-OD-IDX)
046800            NOT = WS-OD-CUSTOMER-ID (WS-OD-IDX - 1)
046900         COMPUTE WS-OD-LAST = WS-OD-IDX - 1
047000         PERFORM 610-PRINT-CUST-BREAK THRU 610-EXIT
047100     END-IF.
047200     ADD 1 TO WS-CUST-SUBTOTAL.
047300     PERFORM 620-PRINT-DETAIL THRU 620-EXIT.
047400     ADD 1 TO WS-OD-IDX.
047500 605-EXIT.
047600     EXIT.
047700*
047800*    "LAPSED" PRINTS ONLY WHEN THE OWNER'S ENROLLMENT WAS
047900*    ACTUALLY SET TO LAPSED BY 135-CHECK-OWNER-LAPSE -- A
048000*    CUSTOMER WITH 2+ OVERDUE PAYMENTS WHOSE POLICY WAS ALREADY
048100*    CANCELLED (SO 135 LEFT IT ALONE) MUST NOT SHOW LAPSED HERE.
048200 610-PRINT-CUST-BREAK.
048300     MOVE WS-OD-CUSTOMER-ID (WS-OD-LAST) TO SUB-CUSTOMER-ID-O.
048400     MOVE WS-CUST-SUBTOTAL TO SUB-COUNT-O.
048500     WRITE RPT-LINE FROM WS-RPT-SUBTOTAL-LINE.
048600     MOVE 'N' TO SW-CUST-LAPSED.
048700     MOVE 1 TO WS-UP-IDX.
048800     PERFORM 615-CHECK-CUST-LAPSED THRU 615-EXIT
048900             UNTIL WS-UP-IDX > WS-USRPOL-COUNT.
049000     IF CUSTOMER-WAS-LAPSED
049100         WRITE RPT-LINE FROM WS-RPT-LAPSED-LINE
049200     END-IF.
049300     MOVE ZERO TO WS-CUST-SUBTOTAL.
049400 610-EXIT.
049500     EXIT.
049600*
049700 615-CHECK-CUST-LAPSED.
049800     IF WS-UP-USER-ID (WS-UP-IDX) = WS-OD-CUSTOMER-ID (WS-OD-LAST)
049900        AND WS-UP-STATUS (WS-UP-IDX) = 'LAPSED'
050000         SET CUSTOMER-WAS-LAPSED TO TRUE
050100     END-IF.
050200     ADD 1 TO WS-UP-IDX.
050300 615-EXIT.
050400     EXIT.
050500*
050600 620-PRINT-DETAIL.
050700     MOVE WS-OD-PMT-IDX (WS-OD-IDX) TO WS-SCAN-IDX.
050800     MOVE WS-PMT-ID (WS-SCAN-IDX)      TO DTL-PMT-ID-O.
050900     MOVE WS-PMT-UP-ID (WS-SCAN-IDX)   TO DTL-UP-ID-O.
051000     MOVE WS-OD-CUSTOMER-ID (WS-OD-IDX) TO DTL-CUSTOMER-ID-O.
051100     MOVE WS-PMT-AMOUNT (WS-SCAN-IDX)  TO DTL-AMOUNT-O.
051200     MOVE WS-PMT-LATE-FEE (WS-SCAN-IDX) TO DTL-LATE-FEE-O.
051300     COMPUTE DTL-TOTAL-O =
051400         WS-PMT-AMOUNT (WS-SCAN-IDX) + WS-PMT-LATE-FEE (WS-SCAN-IDX).
051500     MOVE WS-PMT-DUE-DATE (WS-SCAN-IDX) TO DTL-DUE-DATE-O.
051600     MOVE WS-OD-DAYS-OVERDUE (WS-OD-IDX) TO DTL-DAYS-O.
051700     WRITE RPT-LINE FROM WS-RPT-DETAIL-LINE.
051800 620-EXIT.
051900     EXIT.
052000*
052100 900-TERMINATE.
052200     PERFORM 910-REWRITE-USRPOL THRU 910-EXIT.
052300     PERFORM 920-REWRITE-PMT THRU 920-EXIT.
052400     CLOSE USRPOL, PMTFILE, SWEEPRPT.
052500     DISPLAY 'PMTSWEEP - NORMAL END OF RUN'.
052600 900-EXIT.
052700     EXIT.
052800*
052900 910-REWRITE-USRPOL.
053000     MOVE 1 TO WS-UP-IDX.
053100     PERFORM 915-REWRITE-ONE-USRPOL THRU 915-EXIT
053200             UNTIL WS-UP-IDX > WS-USRPOL-COUNT.
053300 910-EXIT.
053400     EXIT.
053500*
053600 915-REWRITE-ONE-USRPOL.
053700     MOVE WS-UP-ID(WS-UP-IDX)         TO UP-ID.
053800     MOVE WS-UP-POLICY-ID(WS-UP-IDX)  TO UP-POLICY-ID.
053900     MOVE WS-UP-USER-ID(WS-UP-IDX)    TO UP-USER-ID.
054000     MOVE WS-UP-START-DATE(WS-UP-IDX) TO UP-START-DATE.
054100     MOVE WS-UP-END-DATE(WS-UP-IDX)   TO UP-END-DATE.
054200     MOVE WS-UP-STATUS(WS-UP-IDX)     TO UP-STATUS.
054300     MOVE WS-UP-NEXT-DUE(WS-UP-IDX)   TO UP-NEXT-PREMIUM-DUE.
054400     WRITE USRPOL-RECORD.
054500     ADD 1 TO WS-UP-IDX.
054600 915-EXIT.
054700     EXIT.
054800*
054900 920-REWRITE-PMT.
055000     MOVE 1 TO WS-TABLE-IDX.
055100     PERFORM 925-REWRITE-ONE-PMT THRU 925-EXIT
055200             UNTIL WS-TABLE-IDX > WS-PMT-COUNT.
055300 920-EXIT.
055400     EXIT.
055500*
055600 925-REWRITE-ONE-PMT.
055700     MOVE WS-PMT-ID(WS-TABLE-IDX)      TO PMT-ID.
055800     MOVE WS-PMT-UP-ID(WS-TABLE-IDX)   TO PMT-USER-POLICY-ID.
055900     MOVE WS-PMT-AMOUNT(WS-TABLE-IDX)  TO PMT-AMOUNT.
056000     MOVE WS-PMT-STATUS(WS-TABLE-IDX)  TO PMT-STATUS.
056100     MOVE WS-PMT-TRANS-ID(WS-TABLE-IDX) TO PMT-TRANSACTION-ID.
056200     MOVE WS-PMT-TYPE(WS-TABLE-IDX)    TO PMT-TYPE.
056300     MOVE WS-PMT-DUE-DATE(WS-TABLE-IDX) TO PMT-DUE-DATE.
056400     MOVE WS-PMT-METHOD(WS-TABLE-IDX)  TO PMT-METHOD.
056500     MOVE WS-PMT-LATE-FEE(WS-TABLE-IDX) TO PMT-LATE-FEE-AMOUNT.
056600     MOVE SPACES                       TO PMT-NOTES.
056700     WRITE PMT-RECORD.
056800     ADD 1 TO WS-TABLE-IDX.
056900 925-EXIT.
057000     EXIT.
