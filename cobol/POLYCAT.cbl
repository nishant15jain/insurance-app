CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    POLYCAT.
000300 AUTHOR.        R. CHIRINOS.
000400 INSTALLATION.  UNIZAR INSURANCE DATA CENTER.
000500 DATE-WRITTEN.  08/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*================================================================*
000900* POLYCAT -- POLICY CATALOG MAINTENANCE                          *
001000* ADDS A NEW PRODUCT TO THE POLICY CATALOG (POLYMSTR) AND        *
001100* ASSIGNS ITS UNIQUE POLICY NUMBER.  ONE CATALOG-ADD REQUEST     *
001200* (POLYREQ) IN, ONE RESULT ROW (POLYRSLT) OUT, PER RUN.          *
001300*================================================================*
001400*  CHANGE LOG                                                    *
001500*  ----------------------------------------------------------    *
001600*  08/11/1988  R.CH   INITIAL VERSION.                           *
001700*  01/22/2021  R.CH   REQ IB-0142 - VALIDATE COVERAGE/PREMIUM/   *
001800*                     TERM ARE POSITIVE BEFORE CATALOG ADD.      *
001900*  11/09/1998  L.T    Y2K - POLICY NUMBER DATE STAMP CONVERTED   *
002000*                     TO CCYYMMDD (SEE 220-STAMP-DATE).          *
002100*  06/30/2004  D.M    REQ IB-0511 - REJECT UNKNOWN PREMIUM       *
002200*                     FREQUENCY CODES INSTEAD OF DEFAULTING      *
002300*                     TO MONTHLY.                                *
002400*  09/17/2011  D.M    REQ IB-0398 - RAISED SUFFIX-COLLISION      *
002500*                     RETRY LIMIT FROM 10 TO 25 ATTEMPTS.        *
002600*  03/04/2015  D.M    REQ IB-0455 - SUFFIX GENERATOR REWRITTEN   *
002700*                     AS AN IN-HOUSE LINEAR-CONGRUENTIAL         *
002800*                     ROUTINE, NO LONGER RELIES ON THE COMPILER  *
002900*                     RANDOM-NUMBER LIBRARY ROUTINE.             *
003000*  04/30/2022  S.K    REQ IB-0640 - DISPLAY RUN TOTALS ON        *
003100*                     TERMINATION FOR OPERATIONS LOG.            *
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ALPHANUM-CLASS IS "0" THRU "9" "A" THRU "Z".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT POLYMSTR   ASSIGN   TO POLYMSTR
004300        ORGANIZATION IS SEQUENTIAL
004400        FILE STATUS  IS FS-STAT-POLYM.
004500     SELECT POLYREQ    ASSIGN   TO POLYREQ
004600        FILE STATUS  IS FS-STAT-REQ.
004700     SELECT POLYRSLT   ASSIGN   TO POLYRSLT
004800        FILE STATUS  IS FS-STAT-RSLT.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300*    THE CATALOG IS READ ENTIRELY INTO WS-POLYNO-TABLE AT
005400*    START-UP AND REWRITTEN ENTIRELY AT CLOSE -- THIS SHOP HAS
005500*    NO INDEXED ACCESS FOR THE CATALOG, SO UNIQUENESS OF THE
005600*    POLICY NUMBER IS CHECKED WITH A SORTED WORKING-STORAGE
005700*    TABLE AND SEARCH ALL, IN PLACE OF A KEYED READ.
005800 FD  POLYMSTR
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS POLY-RECORD.
006300     COPY POLYREC.
006400*
006500 FD  POLYREQ
006600     RECORDING MODE IS F
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORD CONTAINS 1040 CHARACTERS
006900     DATA RECORD IS POLYREQ-REC.
007000 01  POLYREQ-REC.
007100     05  PREQ-TYPE                    PIC X(07).
007200     05  PREQ-DESCRIPTION             PIC X(1000).
007300     05  PREQ-COVERAGE-AMOUNT         PIC S9(13)V99.
007400     05  PREQ-PREMIUM-AMOUNT          PIC S9(13)V99.
007500     05  PREQ-TERM-YEARS              PIC 9(04).
007600     05  PREQ-PREMIUM-FREQUENCY       PIC X(11).
007700     05  FILLER                       PIC X(05).
007800*
007900 FD  POLYRSLT
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORD CONTAINS 80 CHARACTERS
008300     DATA RECORD IS POLYRSLT-REC.
008400 01  POLYRSLT-REC.
008500     05  PRSLT-POL-ID                 PIC 9(09).
008600     05  FILLER                       PIC X(01).
008700     05  PRSLT-POL-NUMBER             PIC X(50).
008800     05  FILLER                       PIC X(01).
008900     05  PRSLT-STATUS                 PIC X(01).
009000         88  PRSLT-ACCEPTED               VALUE 'A'.
009100         88  PRSLT-REJECTED               VALUE 'R'.
009200     05  FILLER                       PIC X(01).
009300     05  PRSLT-REASON                 PIC X(17).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 01  FILE-STATUS-CODES.
009800     05  FS-STAT-POLYM                PIC X(02).
009900         88  POLYM-OK                     VALUE '00'.
010000         88  POLYM-EOF                    VALUE '10'.
010100     05  FS-STAT-REQ                  PIC X(02).
010200         88  REQ-OK                       VALUE '00'.
010300         88  REQ-EOF                      VALUE '10'.
010400     05  FS-STAT-RSLT                 PIC X(02).
010500         88  RSLT-OK                      VALUE '00'.
010600     05  FILLER                       PIC X(10).
010700*
010800 77  SW-END-CATALOG                   PIC X(01) VALUE 'N'.
010900     88  END-OF-CATALOG                   VALUE 'Y'.
011000 77  SW-END-REQUEST                    PIC X(01) VALUE 'N'.
011100     88  END-OF-REQUEST                    VALUE 'Y'.
011200 77  SW-NUMBER-UNIQUE                  PIC X(01) VALUE 'N'.
011300     88  NUMBER-IS-UNIQUE                  VALUE 'Y'.
011400 77  SW-VALIDATION-FAILED              PIC X(01) VALUE 'N'.
011500     88  VALIDATION-FAILED                 VALUE 'Y'.
011600*
011700 77  WS-CATALOG-COUNT                 PIC S9(05) COMP VALUE 0.
011800 77  WS-RETRY-COUNT                   PIC S9(04) COMP VALUE 0.
011900 77  WS-RETRY-LIMIT                   PIC S9(04) COMP VALUE 25.
012000 77  WS-REQUESTS-READ                 PIC S9(05) COMP VALUE 0.
012100 77  WS-REQUESTS-ACCEPTED             PIC S9(05) COMP VALUE 0.
012200 77  WS-REQUESTS-REJECTED             PIC S9(05) COMP VALUE 0.
012300*
012400*    CATALOG NUMBER TABLE -- LOADED FROM POLYMSTR AT START,
012500*    SORTED SO 220-GEN-POLICY-NUMBER CAN "SEARCH ALL" INSTEAD
012600*    OF SCANNING THE WHOLE FILE FOR EVERY CANDIDATE NUMBER.
012700 01  WS-POLYNO-TABLE.
012800     05  WS-POLYNO-ENTRY  OCCURS 2000 TIMES
012900                           ASCENDING KEY IS WS-POLYNO-VAL
013000                           INDEXED BY WS-POLYNO-IDX.
013100         10  WS-POLYNO-VAL            PIC X(50).
013200         10  FILLER               PIC X(10).
013300*
013400 01  WS-DATE-WORK.
013500     05  WS-CURRENT-DATE              PIC 9(08).
013600     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
013700         10  WS-CURRENT-CCYY          PIC 9(04).
013800         10  WS-CURRENT-MM            PIC 9(02).
013900         10  WS-CURRENT-DD            PIC 9(02).
014000     05  FILLER                       PIC X(10).
014100*
014200*    IN-HOUSE LINEAR-CONGRUENTIAL SUFFIX GENERATOR --
014300*    SEED = (SEED * 25173 + 13849) MOD 65536, SEEDED FROM THE
014400*    SYSTEM CLOCK AT 000-HOUSEKEEPING.
014500 01  WS-ALPHANUM-WORK.
014600     05  WS-ALPHANUM-CHARS            PIC X(36) VALUE
014700         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014800     05  WS-ALPHANUM-TABLE REDEFINES WS-ALPHANUM-CHARS.
014900         10  WS-ALPHANUM-CHAR OCCURS 36 TIMES PIC X(01).
015000     05  FILLER                       PIC X(10).
015100 77  WS-RANDOM-SEED                   PIC S9(09) COMP VALUE 0.
015200 77  WS-RANDOM-PRODUCT                PIC S9(09) COMP VALUE 0.
015300 77  WS-RANDOM-QUOTIENT               PIC S9(09) COMP VALUE 0.
015400 77  WS-RANDOM-SUBSCR                 PIC S9(04) COMP VALUE 0.
015500 77  WS-SUFFIX-POS                    PIC S9(04) COMP VALUE 0.
015600*
015700 01  WS-CANDIDATE-NUMBER              PIC X(50).
015800 01  WS-CANDIDATE-PARTS REDEFINES WS-CANDIDATE-NUMBER.
015900     05  WS-CAND-TYPE-CD              PIC X(03).
016000     05  FILLER                       PIC X(01) VALUE '-'.
016100     05  WS-CAND-DATE-STAMP           PIC 9(08).
016200     05  FILLER                       PIC X(01) VALUE '-'.
016300     05  WS-CAND-SUFFIX               PIC X(08).
016400     05  FILLER                       PIC X(29) VALUE SPACES.
016500*
016600 01  WS-TERMINATION-LINE.
016700     05  FILLER                       PIC X(20)
016800            VALUE 'POLYCAT REQS READ: '.
016900     05  WS-READ-OUT                  PIC Z(4).
017000     05  FILLER                       PIC X(11)
017100            VALUE ' ACCEPTED: '.
017200     05  WS-ACCEPT-OUT                PIC Z(4).
017300     05  FILLER                       PIC X(11)
017400            VALUE ' REJECTED: '.
017500     05  WS-REJECT-OUT                PIC Z(4).
017600     05  FILLER                       PIC X(15) VALUE SPACES.
017700*
017800     COPY POLYREC REPLACING LEADING POL- BY WREQ-.
017900*
018000 PROCEDURE DIVISION.
018100 0000-MAINLINE.
018200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018300     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
018400             UNTIL END-OF-REQUEST.
018500     PERFORM 900-TERMINATE THRU 900-EXIT.
018600     GOBACK.
018700*
018800 000-HOUSEKEEPING.
018900     DISPLAY 'POLYCAT - POLICY CATALOG ADD - STARTING'.
019000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
019100     ACCEPT WS-RANDOM-SEED FROM TIME.
019200     OPEN INPUT  POLYMSTR.
019300     OPEN INPUT  POLYREQ.
019400     OPEN OUTPUT POLYRSLT.
019500     MOVE 1 TO WS-CATALOG-COUNT.
019600     PERFORM 020-READ-CATALOG THRU 020-EXIT.
019700     PERFORM 010-LOAD-CATALOG-TABLE THRU 010-EXIT
019800             UNTIL END-OF-CATALOG OR WS-CATALOG-COUNT > 2000.
019900     SUBTRACT 1 FROM WS-CATALOG-COUNT.
020000     CLOSE POLYMSTR.
020100     OPEN EXTEND POLYMSTR.
020200     PERFORM 400-READ-REQUEST THRU 400-EXIT.
020300 000-EXIT.
020400     EXIT.
020500*
020600 010-LOAD-CATALOG-TABLE.
020700     MOVE POL-NUMBER TO WS-POLYNO-VAL (WS-CATALOG-COUNT).
020800     ADD 1 TO WS-CATALOG-COUNT.
020900     PERFORM 020-READ-CATALOG THRU 020-EXIT.
021000 010-EXIT.
021100     EXIT.
021200*
021300 020-READ-CATALOG.
021400     READ POLYMSTR
021500         AT END SET END-OF-CATALOG TO TRUE
021600     END-READ.
021700 020-EXIT.
021800     EXIT.
021900*
022000 100-PROCESS-REQUEST.
022100     ADD 1 TO WS-REQUESTS-READ.
022200     SET VALIDATION-FAILED TO FALSE.
022300     MOVE SPACES TO PRSLT-REASON.
022400     PERFORM 210-VALIDATE-REQUEST THRU 210-EXIT.
022500     IF VALIDATION-FAILED
022600         ADD 1 TO WS-REQUESTS-REJECTED
022700         SET PRSLT-REJECTED TO TRUE
022800         MOVE ZERO  TO PRSLT-POL-ID
022900         MOVE SPACES TO PRSLT-POL-NUMBER
023000     ELSE
023100         PERFORM 220-GEN-POLICY-NUMBER THRU 220-EXIT
023200         ADD 1 TO WS-CATALOG-COUNT
023300         ADD 1 TO WS-REQUESTS-ACCEPTED
023400         COMPUTE POL-ID = WS-CATALOG-COUNT
023500         MOVE WS-CANDIDATE-NUMBER TO POL-NUMBER
023600         MOVE WREQ-TYPE           TO POL-TYPE
023700         MOVE WREQ-DESCRIPTION    TO POL-DESCRIPTION
023800         MOVE WREQ-COVERAGE-AMOUNT TO POL-COVERAGE-AMOUNT
023900         MOVE WREQ-PREMIUM-AMOUNT  TO POL-PREMIUM-AMOUNT
024000         MOVE WREQ-TERM-YEARS      TO POL-TERM-YEARS
024100         MOVE WREQ-PREMIUM-FREQUENCY TO POL-PREMIUM-FREQUENCY
024200         WRITE POLY-RECORD
024300         MOVE POL-ID     TO PRSLT-POL-ID
024400         MOVE POL-NUMBER TO PRSLT-POL-NUMBER
024500         SET PRSLT-ACCEPTED TO TRUE
024600     END-IF.
024700     WRITE POLYRSLT-REC.
024800     PERFORM 400-READ-REQUEST THRU 400-EXIT.
024900 100-EXIT.
025000     EXIT.
025100*
025200*    VALIDATE COVERAGE/PREMIUM/TERM ARE POSITIVE AND THE
025300*    FREQUENCY CODE IS ONE THE SHOP RECOGNIZES.
025400 210-VALIDATE-REQUEST.
025500     MOVE PREQ-TYPE              TO WREQ-TYPE.
025600     MOVE PREQ-DESCRIPTION       TO WREQ-DESCRIPTION.
025700     MOVE PREQ-COVERAGE-AMOUNT   TO WREQ-COVERAGE-AMOUNT.
025800     MOVE PREQ-PREMIUM-AMOUNT    TO WREQ-PREMIUM-AMOUNT.
025900     MOVE PREQ-TERM-YEARS        TO WREQ-TERM-YEARS.
026000     MOVE PREQ-PREMIUM-FREQUENCY TO WREQ-PREMIUM-FREQUENCY.
026100     IF WREQ-COVERAGE-AMOUNT NOT > ZERO
026200         SET VALIDATION-FAILED TO TRUE
026300         MOVE 'BAD COVERAGE AMT' TO PRSLT-REASON
026400     END-IF.
026500     IF WREQ-PREMIUM-AMOUNT NOT > ZERO
026600         SET VALIDATION-FAILED TO TRUE
026700         MOVE 'BAD PREMIUM AMT ' TO PRSLT-REASON
026800     END-IF.
026900     IF WREQ-TERM-YEARS NOT > ZERO
027000         SET VALIDATION-FAILED TO TRUE
027100         MOVE 'BAD TERM YEARS  ' TO PRSLT-REASON
027200     END-IF.
027300     IF WREQ-PREMIUM-FREQUENCY NOT = 'MONTHLY'
027400         AND WREQ-PREMIUM-FREQUENCY NOT = 'QUARTERLY'
027500         AND WREQ-PREMIUM-FREQUENCY NOT = 'HALF_YEARLY'
027600         AND WREQ-PREMIUM-FREQUENCY NOT = 'ANNUAL'
027700         SET VALIDATION-FAILED TO TRUE
027800         MOVE 'BAD FREQUENCY   ' TO PRSLT-REASON
027900     END-IF.
028000 210-EXIT.
028100     EXIT.
028200*
028300*    BUILD TTT-CCYYMMDD-XXXXXXXX AND RETRY WHILE IT COLLIDES
028400*    WITH AN ENTRY ALREADY IN WS-POLYNO-TABLE.
028500 220-GEN-POLICY-NUMBER.
028600     EVALUATE TRUE
028700         WHEN WREQ-TYPE = 'HEALTH'
028800             MOVE 'HLT' TO WS-CAND-TYPE-CD
028900         WHEN WREQ-TYPE = 'LIFE'
029000             MOVE 'LIF' TO WS-CAND-TYPE-CD
029100         WHEN WREQ-TYPE = 'VEHICLE'
029200             MOVE 'VEH' TO WS-CAND-TYPE-CD
029300         WHEN WREQ-TYPE = 'TRAVEL'
029400             MOVE 'TRV' TO WS-CAND-TYPE-CD
029500     END-EVALUATE.
029600     MOVE WS-CURRENT-DATE TO WS-CAND-DATE-STAMP.
029700     SET NUMBER-IS-UNIQUE TO FALSE.
029800     MOVE 0 TO WS-RETRY-COUNT.
029900     PERFORM 230-BUILD-SUFFIX THRU 230-EXIT
030000             UNTIL NUMBER-IS-UNIQUE
030100             OR WS-RETRY-COUNT > WS-RETRY-LIMIT.
030200 220-EXIT.
030300     EXIT.
030400*
030500 230-BUILD-SUFFIX.
030600     ADD 1 TO WS-RETRY-COUNT.
030700     MOVE 1 TO WS-SUFFIX-POS.
030800     PERFORM 235-NEXT-SUFFIX-CHAR THRU 235-EXIT
030900             UNTIL WS-SUFFIX-POS > 8.
031000     SET WS-POLYNO-IDX TO 1.
031100     SEARCH ALL WS-POLYNO-ENTRY
031200         AT END SET NUMBER-IS-UNIQUE TO TRUE
031300         WHEN WS-POLYNO-VAL (WS-POLYNO-IDX) = WS-CANDIDATE-NUMBER
031400             CONTINUE
031500     END-SEARCH.
031600 230-EXIT.
031700     EXIT.
031800*
031900 235-NEXT-SUFFIX-CHAR.
032000     PERFORM 900-NEXT-RANDOM THRU 900-NEXT-RANDOM-EXIT.
032100     MOVE WS-ALPHANUM-CHAR (WS-RANDOM-SUBSCR)
032200         TO WS-CAND-SUFFIX (WS-SUFFIX-POS:1).
032300     ADD 1 TO WS-SUFFIX-POS.
032400 235-EXIT.
032500     EXIT.
032600*
032700 400-READ-REQUEST.
032800     READ POLYREQ
032900         AT END SET END-OF-REQUEST TO TRUE
033000     END-READ.
033100 400-EXIT.
033200     EXIT.
033300*
033400*    IN-HOUSE LINEAR-CONGRUENTIAL GENERATOR, SEE 000-HOUSEKEEPING
033500*    FOR THE SEED.  YIELDS A SUBSCRIPT 1 THRU 36 INTO
033600*    WS-ALPHANUM-CHAR.
033700 900-NEXT-RANDOM.
033800     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 25173 + 13849.
033900     DIVIDE WS-RANDOM-PRODUCT BY 65536
034000         GIVING WS-RANDOM-QUOTIENT
034100         REMAINDER WS-RANDOM-SEED.
034200     IF WS-RANDOM-SEED < 0
034300         ADD 65536 TO WS-RANDOM-SEED
034400     END-IF.
034500     DIVIDE WS-RANDOM-SEED BY 1820
034600         GIVING WS-RANDOM-QUOTIENT
034700         REMAINDER WS-RANDOM-SUBSCR.
034800     ADD 1 TO WS-RANDOM-SUBSCR.
034900 900-NEXT-RANDOM-EXIT.
035000     EXIT.
035100*
035200 900-TERMINATE.
035300     MOVE WS-REQUESTS-READ     TO WS-READ-OUT.
035400     MOVE WS-REQUESTS-ACCEPTED TO WS-ACCEPT-OUT.
035500     MOVE WS-REQUESTS-REJECTED TO WS-REJECT-OUT.
035600     DISPLAY WS-TERMINATION-LINE.
035700     CLOSE POLYMSTR, POLYREQ, POLYRSLT.
035800     DISPLAY 'POLYCAT - NORMAL END OF RUN'.
035900 900-EXIT.
036000     EXIT.
