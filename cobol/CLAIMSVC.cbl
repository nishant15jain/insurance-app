CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLAIMSVC.
000300 AUTHOR.        R. CHIRINOS.
000400 INSTALLATION.  UNIZAR INSURANCE DATA CENTER.
000500 DATE-WRITTEN.  07/30/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*================================================================*
000900* CLAIMSVC -- CLAIM SERVICE                                      *
001000* SUBMITS A NEW CLAIM AGAINST AN ACTIVE USER-POLICY, OR RECORDS  *
001100* AN AGENT/ADMIN DECISION (APPROVE/REJECT) AGAINST A CLAIM STILL *
001200* PENDING.  ONE REQUEST (CLAIMREQ) IN, ONE RESULT ROW (CLAIMRSLT)*
001300* OUT, PER RUN.                                                  *
001400*================================================================*
001500*  CHANGE LOG                                                    *
001600*  ----------------------------------------------------------    *
001700*  07/30/1987  R.CH   INITIAL VERSION - SUBMIT ACTION ONLY.      *
001800*  02/01/1999  L.T    Y2K - NO DATE MATH IN THIS PROGRAM, BUT    *
001900*                     CLM-ID GENERATOR REWORKED TO MATCH THE     *
002000*                     OTHER SERVICES' CCYYMMDD-SAFE PATTERN.     *
002100*  08/03/2021  R.CH   REQ IB-0233 - APPROVE/REJECT ACTIONS ADDED,*
002200*                     CLM-PROCESSED-BY CAPTURED ON DECISION.     *
002300*  02/14/2023  S.K    REQ IB-0705 - CLAIM AMOUNT FLOOR OF 0.01   *
002400*                     ENFORCED AT SUBMIT TIME PER AUDIT FINDING. *
002500*  09/19/2023  S.K    REQ IB-0741 - CRSLT-REASON WIDENED, WAS    *
002600*                     TRUNCATING SOME OF OUR OWN REASON TEXT.    *
002700*                     ALSO ADDED THE PROCESSED-BY-MUST-EXIST     *
002800*                     GUARD ON APPROVE/REJECT PER AUDIT FINDING. *
002900*================================================================*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS ALPHANUM-CLASS IS "0" THRU "9" "A" THRU "Z".
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT USRPOL     ASSIGN   TO USRPOL
004000        ORGANIZATION IS SEQUENTIAL
004100        FILE STATUS  IS FS-STAT-USRPOL.
004200     SELECT CLAIMFIL   ASSIGN   TO CLAIMFIL
004300        ORGANIZATION IS SEQUENTIAL
004400        FILE STATUS  IS FS-STAT-CLAIM.
004500     SELECT CLAIMREQ   ASSIGN   TO CLAIMREQ
004600        FILE STATUS  IS FS-STAT-REQ.
004700     SELECT CLAIMRSLT  ASSIGN   TO CLAIMRSLT
004800        FILE STATUS  IS FS-STAT-RSLT.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300*    BOTH MASTERS ARE LOADED WHOLE INTO WORKING STORAGE AT
005400*    START-UP; CLAIMFIL IS REWRITTEN WHOLE AT CLOSE.  USRPOL IS
005500*    READ-ONLY HERE -- ONLY PMTPOST ACTIVATES/LAPSES AN ENROLLMENT.
005600 FD  USRPOL
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS USRPOL-RECORD.
006100     COPY USRPOLRC.
006200*
006300 FD  CLAIMFIL
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS CLM-RECORD.
006800     COPY CLAIMREC.
006900*
007000 FD  CLAIMREQ
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORD CONTAINS 44 CHARACTERS
007400     DATA RECORD IS CLAIMREQ-REC.
007500 01  CLAIMREQ-REC.
007600     05  CREQ-ACTION                  PIC X(07).
007700         88  CREQ-IS-SUBMIT               VALUE 'SUBMIT'.
007800         88  CREQ-IS-APPROVE               VALUE 'APPROVE'.
007900         88  CREQ-IS-REJECT                VALUE 'REJECT'.
008000     05  CREQ-CLAIM-ID                PIC 9(09).
008100     05  CREQ-USER-POLICY-ID          PIC 9(09).
008200     05  CREQ-AMOUNT                  PIC S9(13)V99.
008300     05  CREQ-DESCRIPTION             PIC X(1000).
008400     05  CREQ-PROCESSED-BY            PIC 9(09).
008500     05  FILLER                       PIC X(05).
008600*
008700 FD  CLAIMRSLT
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORD CONTAINS 60 CHARACTERS
009100     DATA RECORD IS CLAIMRSLT-REC.
009200 01  CLAIMRSLT-REC.
009300     05  CRSLT-CLAIM-ID               PIC 9(09).
009400     05  FILLER                       PIC X(01).
009500     05  CRSLT-STATUS                 PIC X(08).
009600     05  FILLER                       PIC X(01).
009700     05  CRSLT-RESULT                 PIC X(01).
009800         88  CRSLT-ACCEPTED               VALUE 'A'.
009900         88  CRSLT-REJECTED               VALUE 'R'.
010000     05  FILLER                       PIC X(01).
010100     05  CRSLT-REASON                 PIC X(17).
010200     05  FILLER                       PIC X(22).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 01  FILE-STATUS-CODES.
010700     05  FS-STAT-USRPOL               PIC X(02).
010800         88  USRPOL-OK                    VALUE '00'.
010900         88  USRPOL-EOF                   VALUE '10'.
011000     05  FS-STAT-CLAIM                PIC X(02).
011100         88  CLAIM-OK                     VALUE '00'.
011200         88  CLAIM-EOF                    VALUE '10'.
011300     05  FS-STAT-REQ                  PIC X(02).
011400         88  REQ-OK                       VALUE '00'.
011500         88  REQ-EOF                      VALUE '10'.
011600     05  FS-STAT-RSLT                 PIC X(02).
011700         88  RSLT-OK                      VALUE '00'.
011800     05  FILLER                       PIC X(10).
011900*
012000 77  SW-END-USRPOL                    PIC X(01) VALUE 'N'.
012100     88  END-OF-USRPOL                    VALUE 'Y'.
012200 77  SW-END-CLAIM                     PIC X(01) VALUE 'N'.
012300     88  END-OF-CLAIM                     VALUE 'Y'.
012400 77  SW-END-REQUEST                   PIC X(01) VALUE 'N'.
012500     88  END-OF-REQUEST                   VALUE 'Y'.
012600 77  SW-VALIDATION-FAILED             PIC X(01) VALUE 'N'.
012700     88  VALIDATION-FAILED                VALUE 'Y'.
012800 77  SW-ENROLL-FOUND                  PIC X(01) VALUE 'N'.
012900     88  ENROLL-WAS-FOUND                 VALUE 'Y'.
013000 77  SW-CLAIM-FOUND                   PIC X(01) VALUE 'N'.
013100     88  CLAIM-WAS-FOUND                  VALUE 'Y'.
013200*
013300 77  WS-USRPOL-COUNT                  PIC S9(05) COMP VALUE 0.
013400 77  WS-CLAIM-COUNT                   PIC S9(05) COMP VALUE 0.
013500 77  WS-TABLE-IDX                     PIC S9(05) COMP VALUE 0.
013600 77  WS-CLM-IDX                       PIC S9(05) COMP VALUE 0.
013700 77  WS-REQUESTS-READ                 PIC S9(05) COMP VALUE 0.
013800 77  WS-REQUESTS-ACCEPTED             PIC S9(05) COMP VALUE 0.
013900 77  WS-REQUESTS-REJECTED             PIC S9(05) COMP VALUE 0.
014000*
014100 01  WS-USRPOL-TABLE.
014200     05  WS-USRPOL-ENTRY  OCCURS 5000 TIMES
014300                           INDEXED BY WS-UP-IDX.
014400         10  WS-UP-ID                 PIC 9(09).
014500         10  WS-UP-STATUS             PIC X(09).
014600         10  FILLER                   PIC X(08).
014700*
014800*    ENTIRE CLAIM FILE, HELD IN MEMORY FOR THE LIFE OF THE RUN
014900*    AND REWRITTEN WHOLE AT 900-TERMINATE.
015000 01  WS-CLAIM-TABLE.
015100     05  WS-CLM-ENTRY     OCCURS 20000 TIMES
015200                           INDEXED BY WS-CLMX-IDX.
015300         10  WS-CLM-ID                PIC 9(09).
015400         10  WS-CLM-UP-ID             PIC 9(09).
015500         10  WS-CLM-AMOUNT            PIC S9(13)V99 COMP-3.
015600         10  WS-CLM-STATUS            PIC X(08).
015700         10  WS-CLM-DESCRIPTION       PIC X(1000).
015800         10  WS-CLM-DESC-VIEW REDEFINES WS-CLM-DESCRIPTION.
015900             15  WS-CLM-DESC-EXCERPT  PIC X(40).
016000             15  FILLER               PIC X(960).
016100         10  WS-CLM-PROCESSED-BY      PIC 9(09).
016200         10  FILLER                   PIC X(05).
016300*
016400 01  WS-DATE-WORK.
016500     05  WS-TODAY                     PIC 9(08).
016600     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
016700         10  WS-TODAY-CCYY            PIC 9(04).
016800         10  WS-TODAY-MM              PIC 9(02).
016900         10  WS-TODAY-DD              PIC 9(02).
017000     05  FILLER                       PIC X(10).
017100*
017200*    NEXT-CLAIM-ID GENERATOR -- HIGHEST CLM-ID ON FILE PLUS ONE,
017300*    RECOMPUTED EACH RUN SO THE COUNTER SURVIVES A RESTART.
017400 01  WS-NEXT-CLAIM-WORK.
017500     05  WS-NEXT-CLAIM-ID             PIC 9(09) VALUE 0.
017600     05  WS-NEXT-CLAIM-R REDEFINES WS-NEXT-CLAIM-ID.
017700         10  FILLER                   PIC 9(01).
017800         10  WS-NEXT-CLAIM-LOW8       PIC 9(08).
017900     05  FILLER                       PIC X(10).
018000*
018100 01  WS-TERMINATION-LINE.
018200     05  FILLER                       PIC X(20)
018300            VALUE 'CLAIMSVC REQS READ: '.
018400     05  WS-READ-OUT                  PIC Z(4).
018500     05  FILLER                       PIC X(11)
018600            VALUE ' ACCEPTED: '.
018700     05  WS-ACCEPT-OUT                PIC Z(4).
018800     05  FILLER                       PIC X(11)
018900            VALUE ' REJECTED: '.
019000     05  WS-REJECT-OUT                PIC Z(4).
019100     05  FILLER                       PIC X(15) VALUE SPACES.
019200*
019300 PROCEDURE DIVISION.
019400 0000-MAINLINE.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
019700             UNTIL END-OF-REQUEST.
019800     PERFORM 900-TERMINATE THRU 900-EXIT.
019900     GOBACK.
020000*
020100 000-HOUSEKEEPING.
020200     DISPLAY 'CLAIMSVC - CLAIM SERVICE - STARTING'.
020300     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
020400     OPEN INPUT  USRPOL.
020500     IF NOT USRPOL-OK
020600         DISPLAY 'ERROR OPENING USRPOL FILE'
020700         DISPLAY 'FILE STATUS = ' FS-STAT-USRPOL
020800         GO TO 990-ABEND
020900     END-IF.
021000     PERFORM 010-LOAD-USRPOL-TABLE THRU 010-EXIT.
021100     CLOSE USRPOL.
021200     OPEN INPUT  CLAIMFIL.
021300     IF NOT CLAIM-OK
021400         DISPLAY 'ERROR OPENING CLAIMFIL FILE'
021500         DISPLAY 'FILE STATUS = ' FS-STAT-CLAIM
021600         GO TO 990-ABEND
021700     END-IF.
021800     PERFORM 020-LOAD-CLAIM-TABLE THRU 020-EXIT.
021900     CLOSE CLAIMFIL.
022000     OPEN OUTPUT CLAIMFIL.
022100     PERFORM 030-FIND-NEXT-CLAIM-ID THRU 030-EXIT.
022200     OPEN INPUT  CLAIMREQ.
022300     OPEN OUTPUT CLAIMRSLT.
022400     PERFORM 400-READ-REQUEST THRU 400-EXIT.
022500 000-EXIT.
022600     EXIT.
022700*
022800 010-LOAD-USRPOL-TABLE.
022900     MOVE 1 TO WS-USRPOL-COUNT.
023000     PERFORM 015-LOAD-USRPOL-ENTRY THRU 015-EXIT
023100             UNTIL END-OF-USRPOL OR WS-USRPOL-COUNT > 5000.
023200     SUBTRACT 1 FROM WS-USRPOL-COUNT.
023300 010-EXIT.
023400     EXIT.
023500*
023600 015-LOAD-USRPOL-ENTRY.
023700     READ USRPOL
023800         AT END
023900             SET END-OF-USRPOL TO TRUE
024000             GO TO 015-EXIT
024100     END-READ.
024200     MOVE UP-ID     TO WS-UP-ID     (WS-USRPOL-COUNT).
024300     MOVE UP-STATUS TO WS-UP-STATUS (WS-USRPOL-COUNT).
024400     ADD 1 TO WS-USRPOL-COUNT.
024500 015-EXIT.
024600     EXIT.
024700*
024800 020-LOAD-CLAIM-TABLE.
024900     MOVE 1 TO WS-CLAIM-COUNT.
025000     PERFORM 025-LOAD-CLAIM-ENTRY THRU 025-EXIT
025100             UNTIL END-OF-CLAIM OR WS-CLAIM-COUNT > 20000.
025200     SUBTRACT 1 FROM WS-CLAIM-COUNT.
025300 020-EXIT.
025400     EXIT.
025500*
025600 025-LOAD-CLAIM-ENTRY.
025700     READ CLAIMFIL
025800         AT END
025900             SET END-OF-CLAIM TO TRUE
026000             GO TO 025-EXIT
026100     END-READ.
026200     MOVE CLM-ID               TO WS-CLM-ID          (WS-CLAIM-COUNT).
026300     MOVE CLM-USER-POLICY-ID   TO WS-CLM-UP-ID       (WS-CLAIM-COUNT).
026400     MOVE CLM-AMOUNT           TO WS-CLM-AMOUNT      (WS-CLAIM-COUNT).
026500     MOVE CLM-STATUS           TO WS-CLM-STATUS      (WS-CLAIM-COUNT).
026600     MOVE CLM-DESCRIPTION      TO WS-CLM-DESCRIPTION (WS-CLAIM-COUNT).
026700     MOVE CLM-PROCESSED-BY     TO WS-CLM-PROCESSED-BY(WS-CLAIM-COUNT).
026800     ADD 1 TO WS-CLAIM-COUNT.
026900 025-EXIT.
027000     EXIT.
027100*
027200*    NEXT-CLAIM-ID = HIGHEST WS-CLM-ID ON FILE, PLUS ONE.
027300 030-FIND-NEXT-CLAIM-ID.
027400     MOVE 1 TO WS-CLM-IDX.
027500     PERFORM 035-CHECK-HIGHEST-ID THRU 035-EXIT
027600             UNTIL WS-CLM-IDX > WS-CLAIM-COUNT.
027700     ADD 1 TO WS-NEXT-CLAIM-ID.
027800 030-EXIT.
027900     EXIT.
028000*
028100 035-CHECK-HIGHEST-ID.
028200     IF WS-CLM-ID (WS-CLM-IDX) > WS-NEXT-CLAIM-ID
028300         MOVE WS-CLM-ID (WS-CLM-IDX) TO WS-NEXT-CLAIM-ID
028400     END-IF.
028500     ADD 1 TO WS-CLM-IDX.
028600 035-EXIT.
028700     EXIT.
028800*
028900 100-PROCESS-REQUEST.
029000     ADD 1 TO WS-REQUESTS-READ.
029100     SET VALIDATION-FAILED TO FALSE.
029200     MOVE SPACES TO CRSLT-REASON.
029300     MOVE ZERO   TO CRSLT-CLAIM-ID.
029400     MOVE SPACES TO CRSLT-STATUS.
029500     EVALUATE TRUE
029600         WHEN CREQ-IS-SUBMIT
029700             PERFORM 210-SUBMIT-CLAIM THRU 210-EXIT
029800         WHEN CREQ-IS-APPROVE
029900             PERFORM 220-DECIDE-CLAIM THRU 220-EXIT
030000         WHEN CREQ-IS-REJECT
030100             PERFORM 220-DECIDE-CLAIM THRU 220-EXIT
030200         WHEN OTHER
030300             SET VALIDATION-FAILED TO TRUE
030400             MOVE 'UNKNOWN ACTION ' TO CRSLT-REASON
030500     END-EVALUATE.
030600     IF VALIDATION-FAILED
030700         ADD 1 TO WS-REQUESTS-REJECTED
030800         SET CRSLT-REJECTED TO TRUE
030900     ELSE
031000         ADD 1 TO WS-REQUESTS-ACCEPTED
031100         SET CRSLT-ACCEPTED TO TRUE
031200     END-IF.
031300     WRITE CLAIMRSLT-REC.
031400     PERFORM 400-READ-REQUEST THRU 400-EXIT.
031500 100-EXIT.
031600     EXIT.
031700*
031800*    SUBMIT -- THE USER-POLICY MUST BE ON FILE AND ACTIVE, AND
031900*    THE CLAIM AMOUNT MUST BE AT LEAST 0.01.  A NEW CLM-ID IS
032000*    ASSIGNED AND THE CLAIM IS FILED PENDING.
032100 210-SUBMIT-CLAIM.
032200     PERFORM 260-FIND-ENROLLMENT THRU 260-EXIT.
032300     IF NOT ENROLL-WAS-FOUND
032400         SET VALIDATION-FAILED TO TRUE
032500         MOVE 'ENROLL NOT FOUND' TO CRSLT-REASON
032600     END-IF.
032700     IF NOT VALIDATION-FAILED
032800        AND WS-UP-STATUS (WS-TABLE-IDX) NOT = 'ACTIVE'
032900         SET VALIDATION-FAILED TO TRUE
033000         MOVE 'ENROLL NOT ACTIVE' TO CRSLT-REASON
033100     END-IF.
033200     IF NOT VALIDATION-FAILED
033300        AND CREQ-AMOUNT < 0.01
033400         SET VALIDATION-FAILED TO TRUE
033500         MOVE 'AMOUNT TOO LOW  ' TO CRSLT-REASON
033600     END-IF.
033700     IF NOT VALIDATION-FAILED
033800         ADD 1 TO WS-CLAIM-COUNT
033900         MOVE WS-CLAIM-COUNT TO WS-CLM-IDX
034000         MOVE WS-NEXT-CLAIM-ID    TO WS-CLM-ID (WS-CLM-IDX)
034100         ADD 1 TO WS-NEXT-CLAIM-ID
034200         MOVE CREQ-USER-POLICY-ID TO WS-CLM-UP-ID (WS-CLM-IDX)
034300         MOVE CREQ-AMOUNT         TO WS-CLM-AMOUNT (WS-CLM-IDX)
034400         MOVE CREQ-DESCRIPTION    TO WS-CLM-DESCRIPTION (WS-CLM-IDX)
034500         MOVE ZERO                TO WS-CLM-PROCESSED-BY (WS-CLM-IDX)
034600         MOVE 'PENDING'           TO WS-CLM-STATUS (WS-CLM-IDX)
034700         MOVE WS-CLM-ID (WS-CLM-IDX)     TO CRSLT-CLAIM-ID
034800         MOVE WS-CLM-STATUS (WS-CLM-IDX) TO CRSLT-STATUS
034900         DISPLAY 'CLAIM FILED - ID: ' WS-CLM-ID (WS-CLM-IDX)
035000                 ' DESC: ' WS-CLM-DESC-EXCERPT (WS-CLM-IDX)
035100     END-IF.
035200 210-EXIT.
035300     EXIT.
035400*
035500*    APPROVE/REJECT -- THE CLAIM MUST BE ON FILE AND STILL
035600*    PENDING.  APPROVE MOVES THE CLAIM TO APPROVED, NOT PAID --
035700*    PMTPOST SETTLES AN APPROVED CLAIM WITH ITS OWN PAYMENT.  THE
035800*    PROCESSED-BY ID MUST BE PRESENT ON THE REQUEST -- THIS TREE
035900*    CARRIES NO USER MASTER TO VALIDATE IT AGAINST, SO A NONZERO
036000*    ID IS THE MOST WE CAN CHECK.
036100 220-DECIDE-CLAIM.
036200     SET CLAIM-WAS-FOUND TO FALSE.
036300     MOVE 1 TO WS-CLM-IDX.
036400     PERFORM 225-SCAN-CLAIM THRU 225-EXIT
036500             UNTIL WS-CLM-IDX > WS-CLAIM-COUNT
036600             OR CLAIM-WAS-FOUND.
036700     IF CLAIM-WAS-FOUND
036800         SUBTRACT 1 FROM WS-CLM-IDX
036900     END-IF.
037000     IF NOT CLAIM-WAS-FOUND
037100         SET VALIDATION-FAILED TO TRUE
037200         MOVE 'CLAIM NOT FOUND ' TO CRSLT-REASON
037300     END-IF.
037400     IF NOT VALIDATION-FAILED
037500        AND WS-CLM-STATUS (WS-CLM-IDX) NOT = 'PENDING'
037600         SET VALIDATION-FAILED TO TRUE
037700         MOVE 'CLAIM NOT PENDING' TO CRSLT-REASON
037800     END-IF.
037900     IF NOT VALIDATION-FAILED
038000        AND CREQ-PROCESSED-BY NOT > ZERO
038100         SET VALIDATION-FAILED TO TRUE
038200         MOVE 'PROCESSED-BY REQD' TO CRSLT-REASON
038300     END-IF.
038400     IF NOT VALIDATION-FAILED
038500         MOVE CREQ-PROCESSED-BY TO WS-CLM-PROCESSED-BY (WS-CLM-IDX)
038600         IF CREQ-IS-APPROVE
038700             MOVE 'APPROVED' TO WS-CLM-STATUS (WS-CLM-IDX)
038800         ELSE
038900             MOVE 'REJECTED' TO WS-CLM-STATUS (WS-CLM-IDX)
039000         END-IF
039100         MOVE WS-CLM-ID (WS-CLM-IDX)     TO CRSLT-CLAIM-ID
039200         MOVE WS-CLM-STATUS (WS-CLM-IDX) TO CRSLT-STATUS
039300     END-IF.
039400 220-EXIT.
039500     EXIT.
039600*
039700 225-SCAN-CLAIM.
039800     IF WS-CLM-ID (WS-CLM-IDX) = CREQ-CLAIM-ID
039900         SET CLAIM-WAS-FOUND TO TRUE
040000     END-IF.
040100     ADD 1 TO WS-CLM-IDX.
040200 225-EXIT.
040300     EXIT.
040400*
040500 260-FIND-ENROLLMENT.
040600     SET ENROLL-WAS-FOUND TO FALSE.
040700     MOVE 1 TO WS-TABLE-IDX.
040800     PERFORM 265-SCAN-ENROLLMENT THRU 265-EXIT
040900             UNTIL WS-TABLE-IDX > WS-USRPOL-COUNT
041000             OR ENROLL-WAS-FOUND.
041100     IF ENROLL-WAS-FOUND
041200         SUBTRACT 1 FROM WS-TABLE-IDX
041300     END-IF.
041400 260-EXIT.
041500     EXIT.
041600*
041700 265-SCAN-ENROLLMENT.
041800     IF WS-UP-ID (WS-TABLE-IDX) = CREQ-USER-POLICY-ID
041900         SET ENROLL-WAS-FOUND TO TRUE
042000     END-IF.
042100     ADD 1 TO WS-TABLE-IDX.
042200 265-EXIT.
042300     EXIT.
042400*
042500 400-READ-REQUEST.
042600     READ CLAIMREQ
042700         AT END SET END-OF-REQUEST TO TRUE
042800     END-READ.
042900 400-EXIT.
043000     EXIT.
043100*
043200 900-TERMINATE.
043300     PERFORM 910-REWRITE-CLAIM THRU 910-EXIT.
043400     MOVE WS-REQUESTS-READ     TO WS-READ-OUT.
043500     MOVE WS-REQUESTS-ACCEPTED TO WS-ACCEPT-OUT.
043600     MOVE WS-REQUESTS-REJECTED TO WS-REJECT-OUT.
043700     DISPLAY WS-TERMINATION-LINE.
043800     CLOSE CLAIMFIL, CLAIMREQ, CLAIMRSLT.
043900     DISPLAY 'CLAIMSVC - NORMAL END OF RUN'.
044000 900-EXIT.
044100     EXIT.
044200*
044300 910-REWRITE-CLAIM.
044400     MOVE 1 TO WS-CLM-IDX.
044500     PERFORM 915-REWRITE-ONE-CLAIM THRU 915-EXIT
044600             UNTIL WS-CLM-IDX > WS-CLAIM-COUNT.
044700 910-EXIT.
044800     EXIT.
044900*
045000 915-REWRITE-ONE-CLAIM.
045100     MOVE WS-CLM-ID(WS-CLM-IDX)          TO CLM-ID.
045200     MOVE WS-CLM-UP-ID(WS-CLM-IDX)       TO CLM-USER-POLICY-ID.
045300     MOVE WS-CLM-AMOUNT(WS-CLM-IDX)      TO CLM-AMOUNT.
045400     MOVE WS-CLM-STATUS(WS-CLM-IDX)      TO CLM-STATUS.
045500     MOVE WS-CLM-DESCRIPTION(WS-CLM-IDX) TO CLM-DESCRIPTION.
045600     MOVE WS-CLM-PROCESSED-BY(WS-CLM-IDX) TO CLM-PROCESSED-BY.
045700     WRITE CLM-RECORD.
045800     ADD 1 TO WS-CLM-IDX.
045900 915-EXIT.
046000     EXIT.
046100*
046200*    ABNORMAL TERMINATION -- BAD OPEN ON A MASTER FILE.  NO
046300*    RESULT ROW HAS BEEN WRITTEN AT THIS POINT, SO THE RUN JUST
046400*    STOPS AND THE OPERATOR RERUNS AFTER THE DASD PROBLEM CLEARS.
046500 990-ABEND.
046600     DISPLAY 'CLAIMSVC - ABNORMAL END OF RUN'.
046700     GOBACK.
