****** ***************************** Top of Data *****************************
000100*================================================================*
000200*   COPYBOOK    : POLYREC                                        *
000300*   DESCRIPTION : POLICY CATALOG MASTER RECORD                   *
000400*                 ONE OCCURRENCE PER POLICY PRODUCT OFFERED FOR  *
000500*                 SALE -- NOT THE CUSTOMER'S OWNERSHIP RECORD,   *
000600*                 SEE USRPOLRC FOR THAT.                         *
000700*================================================================*
000800*  CHANGE LOG                                                    *
000900*  ----------------------------------------------------------    *
001000*  2020-08-11  R.CH   INITIAL LAYOUT                             *
001100*  2021-03-02  R.CH   REQ IB-0142 - ADDED POL-DESCRIPTION FREE   *
001200*                     TEXT FIELD FOR AGENT NOTES.                *
001300*  1998-11-09  L.T    Y2K - POL-NUMBER-DATE CONVERTED FROM       *
001400*                     YYMMDD TO CCYYMMDD, WIDTH RESIZED.         *
001500*  2004-06-30  D.M    REQ IB-0511 - ADDED POL-PREMIUM-FREQUENCY  *
001600*                     AND POL-TERM-YEARS FOR INSTALLMENT BILLING.*
001700*================================================================*
001800 01  POLY-RECORD.
001900     05  POL-ID                       PIC 9(09).
002000*
002100*    UNIQUE POLICY NUMBER, FORMAT TTT-CCYYMMDD-XXXXXXXX
002200*    (TTT=TYPE CODE, XXXXXXXX=RANDOM UNIQUE SUFFIX)
002300     05  POL-NUMBER                   PIC X(50).
002400     05  POL-NUMBER-PARTS REDEFINES POL-NUMBER.
002500         10  POLNUM-TYPE-CD           PIC X(03).
002600         10  FILLER                   PIC X(01).
002700         10  POLNUM-DATE-STAMP        PIC 9(08).
002800         10  FILLER                   PIC X(01).
002900         10  POLNUM-SUFFIX            PIC X(08).
003000         10  FILLER                   PIC X(29).
003100*
003200*    HEALTH / LIFE / VEHICLE / TRAVEL
003300     05  POL-TYPE                     PIC X(07).
003400         88  POL-TYPE-HEALTH              VALUE 'HEALTH'.
003500         88  POL-TYPE-LIFE                VALUE 'LIFE'.
003600         88  POL-TYPE-VEHICLE             VALUE 'VEHICLE'.
003700         88  POL-TYPE-TRAVEL              VALUE 'TRAVEL'.
003800*
003900     05  POL-DESCRIPTION              PIC X(1000).
004000*
004100*    COVERAGE AND ANNUAL PREMIUM -- BOTH MUST BE GREATER THAN
004200*    ZERO, ENFORCED BY THE CALLING PROGRAM ON CATALOG ADD
004300     05  POL-COVERAGE-AMOUNT          PIC S9(13)V99 COMP-3.
004400     05  POL-PREMIUM-AMOUNT           PIC S9(13)V99 COMP-3.
004500*
004600     05  POL-TERM-YEARS               PIC 9(04).
004700*
004800*    DRIVES PAYMENTS-PER-YEAR: MONTHLY=12 QUARTERLY=4
004900*    HALF_YEARLY=2 ANNUAL=1  -- SEE PMTPOST 210-PRORATE-PREMIUM
005000     05  POL-PREMIUM-FREQUENCY        PIC X(11).
005100         88  POL-FREQ-MONTHLY             VALUE 'MONTHLY'.
005200         88  POL-FREQ-QUARTERLY           VALUE 'QUARTERLY'.
005300         88  POL-FREQ-HALF-YEARLY         VALUE 'HALF_YEARLY'.
005400         88  POL-FREQ-ANNUAL              VALUE 'ANNUAL'.
005500*
005600     05  FILLER                       PIC X(50).
****** **************************** Bottom of Data ***************************
