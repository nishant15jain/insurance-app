****** ***************************** Top of Data *****************************
000100*================================================================*
000200*   COPYBOOK    : USRPOLRC                                       *
000300*   DESCRIPTION : USER-POLICY RECORD -- ONE ROW PER CUSTOMER'S   *
000400*                 ENROLLMENT IN A CATALOG POLICY (POLYREC).      *
000500*                 KEYED BY UP-ID, ALSO SEARCHED BY UP-USER-ID.   *
000600*================================================================*
000700*  CHANGE LOG                                                    *
000800*  ----------------------------------------------------------    *
000900*  2020-09-14  R.CH   INITIAL LAYOUT                             *
001000*  2021-05-19  R.CH   REQ IB-0177 - ADDED UP-NEXT-PREMIUM-DUE    *
001100*                     TO SUPPORT INSTALLMENT BILLING CYCLES.     *
001200*  1999-02-01  L.T    Y2K - ALL DATE FIELDS WIDENED TO CCYYMMDD. *
001300*  2010-07-08  D.M    REQ IB-0398 - ADDED UP-STATUS 88-LEVELS    *
001400*                     FOR THE LAPSE/CANCEL WORKFLOW.             *
001500*================================================================*
001600 01  USRPOL-RECORD.
001700     05  UP-ID                        PIC 9(09).
001800     05  UP-USER-ID                   PIC 9(09).
001900     05  UP-POLICY-ID                 PIC 9(09).
002000*
002100*    ENROLLMENT START DATE, CCYYMMDD
002200     05  UP-START-DATE                PIC 9(08).
002300     05  UP-START-DATE-PARTS REDEFINES UP-START-DATE.
002400         10  UP-START-CCYY            PIC 9(04).
002500         10  UP-START-MM              PIC 9(02).
002600         10  UP-START-DD              PIC 9(02).
002700*
002800*    START DATE + POLICY.TERM-YEARS CALENDAR YEARS
002900     05  UP-END-DATE                  PIC 9(08).
003000     05  UP-END-DATE-PARTS REDEFINES UP-END-DATE.
003100         10  UP-END-CCYY              PIC 9(04).
003200         10  UP-END-MM                PIC 9(02).
003300         10  UP-END-DD                PIC 9(02).
003400*
003500     05  UP-STATUS                    PIC X(09).
003600         88  UP-STATUS-PENDING            VALUE 'PENDING'.
003700         88  UP-STATUS-ACTIVE             VALUE 'ACTIVE'.
003800         88  UP-STATUS-LAPSED             VALUE 'LAPSED'.
003900         88  UP-STATUS-CANCELLED          VALUE 'CANCELLED'.
004000*
004100*    CCYYMMDD OF NEXT PREMIUM PAYMENT, ZERO/BLANK IF NONE SET
004200*    YET (E.G. A PENDING ENROLLMENT AWAITING FIRST PAYMENT)
004300     05  UP-NEXT-PREMIUM-DUE          PIC 9(08).
004400     05  UP-NEXT-DUE-PARTS REDEFINES UP-NEXT-PREMIUM-DUE.
004500         10  UP-NEXT-DUE-CCYY         PIC 9(04).
004600         10  UP-NEXT-DUE-MM           PIC 9(02).
004700         10  UP-NEXT-DUE-DD           PIC 9(02).
004800*
004900     05  FILLER                       PIC X(30).
****** **************************** Bottom of Data ***************************
