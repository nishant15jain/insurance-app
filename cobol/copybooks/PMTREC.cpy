****** ***************************** Top of Data *****************************
000100*================================================================*
000200*   COPYBOOK    : PMTREC                                         *
000300*   DESCRIPTION : PAYMENT RECORD -- COVERS PREMIUM COLLECTIONS,  *
000400*                 CLAIM SETTLEMENTS, AND REFUNDS AGAINST A       *
000500*                 USER-POLICY (USRPOLRC).                       *
000600*================================================================*
000700*  CHANGE LOG                                                    *
000800*  ----------------------------------------------------------    *
000900*  2020-10-02  R.CH   INITIAL LAYOUT (PREMIUM ONLY)              *
001000*  2021-06-25  R.CH   REQ IB-0201 - PMT-TYPE WIDENED TO ALSO     *
001100*                     CARRY CLAIM_SETTLEMENT AND REFUND ROWS.    *
001200*  2013-01-11  D.M    REQ IB-0402 - ADDED PMT-LATE-FEE-AMOUNT    *
001300*                     AND PMT-METHOD FOR ONLINE COLLECTIONS.     *
001400*  2022-04-30  S.K    REQ IB-0640 - PMT-TRANSACTION-ID WIDENED   *
001500*                     TO X(100) TO CARRY GATEWAY REFERENCE IDS.  *
001600*================================================================*
001700 01  PMT-RECORD.
001800     05  PMT-ID                       PIC 9(09).
001900     05  PMT-USER-POLICY-ID           PIC 9(09).
002000     05  PMT-AMOUNT                   PIC S9(13)V99 COMP-3.
002100*
002200     05  PMT-STATUS                   PIC X(07).
002300         88  PMT-STATUS-PENDING           VALUE 'PENDING'.
002400         88  PMT-STATUS-SUCCESS           VALUE 'SUCCESS'.
002500         88  PMT-STATUS-FAILED            VALUE 'FAILED'.
002600*
002700*    SETTLEMENT REFERENCE -- BLANK UNTIL PAID, SEE PMTPOST
002800     05  PMT-TRANSACTION-ID           PIC X(100).
002900*
003000     05  PMT-TYPE                     PIC X(16).
003100         88  PMT-TYPE-PREMIUM             VALUE 'PREMIUM'.
003200         88  PMT-TYPE-CLAIM-SETTLE        VALUE 'CLAIM_SETTLEMENT'.
003300         88  PMT-TYPE-REFUND              VALUE 'REFUND'.
003400*
003500     05  PMT-DUE-DATE                 PIC 9(08).
003600     05  PMT-DUE-DATE-PARTS REDEFINES PMT-DUE-DATE.
003700         10  PMT-DUE-CCYY             PIC 9(04).
003800         10  PMT-DUE-MM               PIC 9(02).
003900         10  PMT-DUE-DD               PIC 9(02).
004000*
004100     05  PMT-METHOD                   PIC X(11).
004200         88  PMT-METHOD-CREDIT-CARD       VALUE 'CREDIT_CARD'.
004300         88  PMT-METHOD-DEBIT-CARD        VALUE 'DEBIT_CARD'.
004400         88  PMT-METHOD-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.
004500         88  PMT-METHOD-UPI               VALUE 'UPI'.
004600         88  PMT-METHOD-WALLET            VALUE 'WALLET'.
004700*
004800*    5% OF ORIGINAL AMOUNT, CAPPED AT 1000.00, SET (NOT ADDED)
004900*    BY THE NIGHTLY SWEEP -- SEE PMTSWEEP 110-CALC-LATE-FEE
005000     05  PMT-LATE-FEE-AMOUNT          PIC S9(08)V99 COMP-3.
005100*
005200     05  PMT-NOTES                    PIC X(1000).
005300*
005400     05  FILLER                       PIC X(40).
****** **************************** Bottom of Data ***************************
