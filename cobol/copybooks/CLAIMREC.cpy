****** ***************************** Top of Data *****************************
000100*================================================================*
000200*   COPYBOOK    : CLAIMREC                                       *
000300*   DESCRIPTION : INSURANCE CLAIM RECORD -- ONE ROW PER CLAIM    *
000400*                 FILED AGAINST AN ACTIVE USER-POLICY.           *
000500*================================================================*
000600*  CHANGE LOG                                                    *
000700*  ----------------------------------------------------------    *
000800*  2020-07-30  R.CH   INITIAL LAYOUT (SEE OLD CLAIMREC EXAM      *
000900*                     COPYBOOK -- POLICY-CENTRIC LAYOUT)         *
001000*  2021-08-03  R.CH   REQ IB-0233 - RECAST AROUND USER-POLICY    *
001100*                     KEY, NOT THE PLAIN POLICY NUMBER, SO ONE   *
001200*                     CUSTOMER'S ENROLLMENT CAN BE TRACED.       *
001300*  2021-08-03  R.CH   REQ IB-0233 - CLM-STATUS NOW CARRIES A     *
001400*                     PAID STATE FOR SETTLED CLAIMS.             *
001500*  2023-02-14  S.K    REQ IB-0705 - CLM-PROCESSED-BY ADDED SO    *
001600*                     THE DECIDING AGENT/ADMIN IS ON RECORD.     *
001700*================================================================*
001800 01  CLM-RECORD.
001900     05  CLM-ID                       PIC 9(09).
002000     05  CLM-USER-POLICY-ID           PIC 9(09).
002100*
002200*    MUST BE >= 0.01, VALIDATED AT SUBMIT TIME
002300     05  CLM-AMOUNT                   PIC S9(13)V99 COMP-3.
002400*
002500     05  CLM-STATUS                   PIC X(08).
002600         88  CLM-STATUS-PENDING           VALUE 'PENDING'.
002700         88  CLM-STATUS-APPROVED          VALUE 'APPROVED'.
002800         88  CLM-STATUS-REJECTED          VALUE 'REJECTED'.
002900         88  CLM-STATUS-PAID              VALUE 'PAID'.
003000*
003100     05  CLM-DESCRIPTION              PIC X(1000).
003200*
003300*    ADMIN/AGENT WHO APPROVED OR REJECTED THE CLAIM.
003400*    ZERO WHILE THE CLAIM IS STILL PENDING.
003500     05  CLM-PROCESSED-BY             PIC 9(09).
003600*
003700     05  FILLER                       PIC X(40).
****** **************************** Bottom of Data ***************************
