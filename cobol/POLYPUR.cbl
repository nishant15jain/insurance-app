CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    POLYPUR.
000300 AUTHOR.        R. CHIRINOS.
000400 INSTALLATION.  UNIZAR INSURANCE DATA CENTER.
000500 DATE-WRITTEN.  09/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*================================================================*
000900* POLYPUR -- USER-POLICY ENROLLMENT MAINTENANCE                  *
001000* DRIVES PURCHASE, RENEWAL, CANCELLATION AND GENERIC STATUS      *
001100* UPDATE OF A CUSTOMER'S ENROLLMENT (USRPOL) AGAINST A CATALOG   *
001200* POLICY (POLYMSTR).  ONE REQUEST (UPREQ) IN, ONE RESULT ROW     *
001300* (UPRSLT) OUT, PER RUN.                                         *
001400*================================================================*
001500*  CHANGE LOG                                                    *
001600*  ----------------------------------------------------------    *
001700*  09/14/1989  R.CH   INITIAL VERSION - PURCHASE ONLY.           *
001800*  02/11/2021  R.CH   REQ IB-0177 - ADDED RENEW ACTION AND       *
001900*                     NEXT-PREMIUM-DUE ROLLOVER MATH.            *
002000*  02/01/1999  L.T    Y2K - CALENDAR MATH REWRITTEN AGAINST      *
002100*                     CCYYMMDD FIELDS, DROPPED 2-DIGIT YEAR      *
002200*                     WINDOWING LOGIC ENTIRELY.                  *
002300*  07/08/2010  D.M    REQ IB-0398 - ADDED CANCEL ACTION AND      *
002400*                     GENERIC STATUS-UPDATE ACTION WITH THE      *
002500*                     CANCELLED/LAPSED TRANSITION GUARDS.        *
002600*  04/30/2022  S.K    REQ IB-0640 - DISPLAY RUN TOTALS ON        *
002700*                     TERMINATION FOR OPERATIONS LOG.            *
002800*================================================================*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT POLYMSTR   ASSIGN   TO POLYMSTR
003800        ORGANIZATION IS SEQUENTIAL
003900        FILE STATUS  IS FS-STAT-POLYM.
004000     SELECT USRPOL     ASSIGN   TO USRPOL
004100        ORGANIZATION IS SEQUENTIAL
004200        FILE STATUS  IS FS-STAT-USRPOL.
004300     SELECT UPREQ      ASSIGN   TO UPREQ
004400        FILE STATUS  IS FS-STAT-REQ.
004500     SELECT UPRSLT     ASSIGN   TO UPRSLT
004600        FILE STATUS  IS FS-STAT-RSLT.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100*    BOTH MASTERS ARE READ ENTIRELY INTO WORKING STORAGE AT
005200*    START-UP AND THE USRPOL TABLE IS REWRITTEN IN FULL AT
005300*    CLOSE -- NO INDEXED ACCESS IN THIS SHOP, SEE 010/020-LOAD.
005400 FD  POLYMSTR
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS POLY-RECORD.
005900     COPY POLYREC.
006000*
006100 FD  USRPOL
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS USRPOL-RECORD.
006600     COPY USRPOLRC.
006700*
006800 FD  UPREQ
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORD CONTAINS 34 CHARACTERS
007200     DATA RECORD IS UPREQ-REC.
007300 01  UPREQ-REC.
007400     05  UREQ-ACTION                  PIC X(08).
007500         88  UREQ-IS-PURCHASE             VALUE 'PURCHASE'.
007600         88  UREQ-IS-RENEW                VALUE 'RENEW'.
007700         88  UREQ-IS-CANCEL               VALUE 'CANCEL'.
007800         88  UREQ-IS-UPDATE               VALUE 'UPDATE'.
007900     05  UREQ-UP-ID                   PIC 9(09).
008000     05  UREQ-USER-ID                 PIC 9(09).
008100     05  UREQ-POLICY-ID               PIC 9(09).
008200     05  UREQ-START-DATE              PIC 9(08).
008300     05  UREQ-NEW-STATUS              PIC X(09).
008400     05  FILLER                       PIC X(05).
008500*
008600 FD  UPRSLT
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORD CONTAINS 60 CHARACTERS
009000     DATA RECORD IS UPRSLT-REC.
009100 01  UPRSLT-REC.
009200     05  URSLT-UP-ID                  PIC 9(09).
009300     05  FILLER                       PIC X(01).
009400     05  URSLT-STATUS                 PIC X(09).
009500     05  FILLER                       PIC X(01).
009600     05  URSLT-RESULT                 PIC X(01).
009700         88  URSLT-ACCEPTED               VALUE 'A'.
009800         88  URSLT-REJECTED               VALUE 'R'.
009900     05  FILLER                       PIC X(01).
010000     05  URSLT-REASON                 PIC X(20).
010100     05  FILLER                       PIC X(18).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  FILE-STATUS-CODES.
010600     05  FS-STAT-POLYM                PIC X(02).
010700         88  POLYM-OK                     VALUE '00'.
010800         88  POLYM-EOF                    VALUE '10'.
010900     05  FS-STAT-USRPOL               PIC X(02).
011000         88  USRPOL-OK                    VALUE '00'.
011100         88  USRPOL-EOF                   VALUE '10'.
011200     05  FS-STAT-REQ                  PIC X(02).
011300         88  REQ-OK                       VALUE '00'.
011400         88  REQ-EOF                      VALUE '10'.
011500     05  FS-STAT-RSLT                 PIC X(02).
011600         88  RSLT-OK                      VALUE '00'.
011700     05  FILLER                       PIC X(10).
011800*
011900 77  SW-END-POLYM                     PIC X(01) VALUE 'N'.
012000     88  END-OF-POLYM                     VALUE 'Y'.
012100 77  SW-END-USRPOL                    PIC X(01) VALUE 'N'.
012200     88  END-OF-USRPOL                    VALUE 'Y'.
012300 77  SW-END-REQUEST                   PIC X(01) VALUE 'N'.
012400     88  END-OF-REQUEST                   VALUE 'Y'.
012500 77  SW-VALIDATION-FAILED             PIC X(01) VALUE 'N'.
012600     88  VALIDATION-FAILED                VALUE 'Y'.
012700 77  SW-POLICY-FOUND                  PIC X(01) VALUE 'N'.
012800     88  POLICY-WAS-FOUND                 VALUE 'Y'.
012900 77  SW-ENROLL-FOUND                  PIC X(01) VALUE 'N'.
013000     88  ENROLL-WAS-FOUND                 VALUE 'Y'.
013100 77  SW-DUPLICATE-ACTIVE              PIC X(01) VALUE 'N'.
013200     88  HAS-DUPLICATE-ACTIVE             VALUE 'Y'.
013300*
013400 77  WS-POLYM-COUNT                   PIC S9(05) COMP VALUE 0.
013500 77  WS-USRPOL-COUNT                  PIC S9(05) COMP VALUE 0.
013600 77  WS-TABLE-IDX                     PIC S9(05) COMP VALUE 0.
013700 77  WS-REQUESTS-READ                 PIC S9(05) COMP VALUE 0.
013800 77  WS-REQUESTS-ACCEPTED             PIC S9(05) COMP VALUE 0.
013900 77  WS-REQUESTS-REJECTED             PIC S9(05) COMP VALUE 0.
014000*
014100*    CATALOG TABLE, SORTED BY POL-ID FOR SEARCH ALL.
014200 01  WS-POLYM-TABLE.
014300     05  WS-POLYM-ENTRY   OCCURS 2000 TIMES
014400                           ASCENDING KEY IS WS-POLYM-ID
014500                           INDEXED BY WS-POLYM-IDX.
014600         10  WS-POLYM-ID              PIC 9(09).
014700         10  WS-POLYM-TERM-YEARS      PIC 9(04).
014800         10  WS-POLYM-FREQUENCY       PIC X(11).
014900         10  FILLER                   PIC X(05).
015000*
015100*    ENROLLMENT TABLE -- HOLDS THE ENTIRE USRPOL MASTER FOR THE
015200*    LIFE OF THE RUN, REWRITTEN WHOLE AT 900-TERMINATE.
015300 01  WS-USRPOL-TABLE.
015400     05  WS-USRPOL-ENTRY  OCCURS 5000 TIMES
015500                           INDEXED BY WS-UP-IDX.
015600         10  WS-UP-ID                 PIC 9(09).
015700         10  WS-UP-USER-ID            PIC 9(09).
015800         10  WS-UP-POLICY-ID          PIC 9(09).
015900         10  WS-UP-START-DATE         PIC 9(08).
016000         10  WS-UP-END-DATE           PIC 9(08).
016100         10  WS-UP-STATUS             PIC X(09).
016200         10  WS-UP-NEXT-DUE           PIC 9(08).
016300         10  FILLER                   PIC X(08).
016400*
016500 01  WS-DATE-WORK.
016600     05  WS-TODAY                     PIC 9(08).
016700     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
016800         10  WS-TODAY-CCYY            PIC 9(04).
016900         10  WS-TODAY-MM              PIC 9(02).
017000         10  WS-TODAY-DD              PIC 9(02).
017100     05  WS-YESTERDAY                 PIC 9(08).
017200     05  FILLER                       PIC X(10).
017300*
017400 77  WS-MONTHS-BETWEEN                PIC S9(04) COMP VALUE 0.
017500 77  WS-TERM-YEARS                    PIC 9(04) VALUE 0.
017600 01  WS-CALC-VARS.
017700     05  WS-WORK-DATE                 PIC 9(08).
017800     05  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
017900         10  WS-WORK-CCYY             PIC 9(04).
018000         10  WS-WORK-MM               PIC 9(02).
018100         10  WS-WORK-DD               PIC 9(02).
018200     05  WS-RESULT-DATE               PIC 9(08).
018300     05  WS-RESULT-DATE-PARTS REDEFINES WS-RESULT-DATE.
018400         10  WS-RESULT-CCYY           PIC 9(04).
018500         10  WS-RESULT-MM             PIC 9(02).
018600         10  WS-RESULT-DD             PIC 9(02).
018700     05  FILLER                       PIC X(10).
018800*
018900 01  WS-TERMINATION-LINE.
019000     05  FILLER                       PIC X(20)
019100            VALUE 'POLYPUR REQS READ: '.
019200     05  WS-READ-OUT                  PIC Z(4).
019300     05  FILLER                       PIC X(11)
019400            VALUE ' ACCEPTED: '.
019500     05  WS-ACCEPT-OUT                PIC Z(4).
019600     05  FILLER                       PIC X(11)
019700            VALUE ' REJECTED: '.
019800     05  WS-REJECT-OUT                PIC Z(4).
019900     05  FILLER                       PIC X(15) VALUE SPACES.
020000*
020100 PROCEDURE DIVISION.
020200 0000-MAINLINE.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
020500             UNTIL END-OF-REQUEST.
020600     PERFORM 900-TERMINATE THRU 900-EXIT.
020700     GOBACK.
020800*
020900 000-HOUSEKEEPING.
021000     DISPLAY 'POLYPUR - ENROLLMENT MAINTENANCE - STARTING'.
021100     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
021200     COMPUTE WS-YESTERDAY = WS-TODAY - 1.
021300     OPEN INPUT  POLYMSTR.
021400     PERFORM 010-LOAD-POLYM-TABLE THRU 010-EXIT.
021500     CLOSE POLYMSTR.
021600     OPEN INPUT  USRPOL.
021700     PERFORM 020-LOAD-USRPOL-TABLE THRU 020-EXIT.
021800     CLOSE USRPOL.
021900     OPEN OUTPUT USRPOL.
022000     OPEN INPUT  UPREQ.
022100     OPEN OUTPUT UPRSLT.
022200     PERFORM 400-READ-REQUEST THRU 400-EXIT.
022300 000-EXIT.
022400     EXIT.
022500*
022600 010-LOAD-POLYM-TABLE.
022700     MOVE 1 TO WS-POLYM-COUNT.
022800     READ POLYMSTR
022900         AT END SET END-OF-POLYM TO TRUE
023000     END-READ.
023100     PERFORM 015-LOAD-POLYM-ENTRY THRU 015-EXIT
023200             UNTIL END-OF-POLYM OR WS-POLYM-COUNT > 2000.
023300     SUBTRACT 1 FROM WS-POLYM-COUNT.
023400 010-EXIT.
023500     EXIT.
023600*
023700 015-LOAD-POLYM-ENTRY.
023800     MOVE POL-ID TO WS-POLYM-ID (WS-POLYM-COUNT).
023900     MOVE POL-TERM-YEARS TO WS-POLYM-TERM-YEARS (WS-POLYM-COUNT).
024000     MOVE POL-PREMIUM-FREQUENCY
024100         TO WS-POLYM-FREQUENCY (WS-POLYM-COUNT).
024200     ADD 1 TO WS-POLYM-COUNT.
024300     READ POLYMSTR
024400         AT END SET END-OF-POLYM TO TRUE
024500     END-READ.
024600 015-EXIT.
024700     EXIT.
024800*
024900 020-LOAD-USRPOL-TABLE.
025000     MOVE 1 TO WS-USRPOL-COUNT.
025100     READ USRPOL
025200         AT END SET END-OF-USRPOL TO TRUE
025300     END-READ.
025400     PERFORM 025-LOAD-USRPOL-ENTRY THRU 025-EXIT
025500             UNTIL END-OF-USRPOL OR WS-USRPOL-COUNT > 5000.
025600     SUBTRACT 1 FROM WS-USRPOL-COUNT.
025700 020-EXIT.
025800     EXIT.
025900*
026000 025-LOAD-USRPOL-ENTRY.
026100     MOVE UP-ID           TO WS-UP-ID     (WS-USRPOL-COUNT).
026200     MOVE UP-USER-ID      TO WS-UP-USER-ID(WS-USRPOL-COUNT).
026300     MOVE UP-POLICY-ID    TO WS-UP-POLICY-ID(WS-USRPOL-COUNT).
026400     MOVE UP-START-DATE   TO WS-UP-START-DATE(WS-USRPOL-COUNT).
026500     MOVE UP-END-DATE     TO WS-UP-END-DATE(WS-USRPOL-COUNT).
026600     MOVE UP-STATUS       TO WS-UP-STATUS  (WS-USRPOL-COUNT).
026700     MOVE UP-NEXT-PREMIUM-DUE
026800         TO WS-UP-NEXT-DUE(WS-USRPOL-COUNT).
026900     ADD 1 TO WS-USRPOL-COUNT.
027000     READ USRPOL
027100         AT END SET END-OF-USRPOL TO TRUE
027200     END-READ.
027300 025-EXIT.
027400     EXIT.
027500*
027600 100-PROCESS-REQUEST.
027700     ADD 1 TO WS-REQUESTS-READ.
027800     SET VALIDATION-FAILED TO FALSE.
027900     MOVE SPACES TO URSLT-REASON.
028000     MOVE ZERO   TO URSLT-UP-ID.
028100     MOVE SPACES TO URSLT-STATUS.
028200     EVALUATE TRUE
028300         WHEN UREQ-IS-PURCHASE
028400             PERFORM 210-PURCHASE THRU 210-EXIT
028500         WHEN UREQ-IS-RENEW
028600             PERFORM 220-RENEW THRU 220-EXIT
028700         WHEN UREQ-IS-CANCEL
028800             PERFORM 230-CANCEL THRU 230-EXIT
028900         WHEN UREQ-IS-UPDATE
029000             PERFORM 240-STATUS-UPDATE THRU 240-EXIT
029100         WHEN OTHER
029200             SET VALIDATION-FAILED TO TRUE
029300             MOVE 'UNKNOWN ACTION CODE ' TO URSLT-REASON
029400     END-EVALUATE.
029500     IF VALIDATION-FAILED
029600         ADD 1 TO WS-REQUESTS-REJECTED
029700         SET URSLT-REJECTED TO TRUE
029800     ELSE
029900         ADD 1 TO WS-REQUESTS-ACCEPTED
030000         SET URSLT-ACCEPTED TO TRUE
030100     END-IF.
030200     WRITE UPRSLT-REC.
030300     PERFORM 400-READ-REQUEST THRU 400-EXIT.
030400 100-EXIT.
030500     EXIT.
030600*
030700*    PURCHASE -- REJECT DUPLICATE ACTIVE ENROLLMENT AND A BAD
030800*    START DATE, THEN COMPUTE END-DATE/NEXT-DUE AND APPEND A
030900*    NEW PENDING ENROLLMENT ROW TO THE TABLE.
031000 210-PURCHASE.
031100     SET POLICY-WAS-FOUND    TO FALSE.
031200     SET HAS-DUPLICATE-ACTIVE TO FALSE.
031300     SET WS-POLYM-IDX TO 1.
031400     SEARCH ALL WS-POLYM-ENTRY
031500         AT END CONTINUE
031600         WHEN WS-POLYM-ID (WS-POLYM-IDX) = UREQ-POLICY-ID
031700             SET POLICY-WAS-FOUND TO TRUE
031800     END-SEARCH.
031900     IF NOT POLICY-WAS-FOUND
032000         SET VALIDATION-FAILED TO TRUE
032100         MOVE 'POLICY NOT FOUND    ' TO URSLT-REASON
032200     END-IF.
032300     IF NOT VALIDATION-FAILED
032400         MOVE 1 TO WS-TABLE-IDX
032500         PERFORM 215-CHECK-DUPLICATE-ACTIVE THRU 215-EXIT
032600                 UNTIL WS-TABLE-IDX > WS-USRPOL-COUNT
032700                 OR HAS-DUPLICATE-ACTIVE
032800         IF HAS-DUPLICATE-ACTIVE
032900             SET VALIDATION-FAILED TO TRUE
033000             MOVE 'ALREADY ACTIVE      ' TO URSLT-REASON
033100         END-IF
033200     END-IF.
033300*
033400     IF NOT VALIDATION-FAILED
033500         IF UREQ-START-DATE = ZERO
033600            OR UREQ-START-DATE < WS-YESTERDAY
033700             SET VALIDATION-FAILED TO TRUE
033800             MOVE 'BAD START DATE      ' TO URSLT-REASON
033900         END-IF
034000     END-IF.
034100     IF NOT VALIDATION-FAILED
034200         MOVE WS-POLYM-TERM-YEARS (WS-POLYM-IDX) TO WS-TERM-YEARS
034300         PERFORM 300-MONTHS-BETWEEN THRU 300-EXIT
034400         MOVE UREQ-START-DATE TO WS-WORK-DATE
034500         PERFORM 310-ADD-YEARS THRU 310-EXIT
034600         ADD 1 TO WS-USRPOL-COUNT
034700         MOVE WS-USRPOL-COUNT TO WS-TABLE-IDX
034800         COMPUTE WS-UP-ID (WS-TABLE-IDX) = WS-USRPOL-COUNT
034900         MOVE UREQ-USER-ID    TO WS-UP-USER-ID  (WS-TABLE-IDX)
035000         MOVE UREQ-POLICY-ID  TO WS-UP-POLICY-ID(WS-TABLE-IDX)
035100         MOVE UREQ-START-DATE TO WS-UP-START-DATE(WS-TABLE-IDX)
035200         MOVE WS-RESULT-DATE  TO WS-UP-END-DATE  (WS-TABLE-IDX)
035300         MOVE 'PENDING'       TO WS-UP-STATUS    (WS-TABLE-IDX)
035400         MOVE UREQ-START-DATE TO WS-WORK-DATE
035500         PERFORM 320-ADD-MONTHS THRU 320-EXIT
035600         MOVE WS-RESULT-DATE  TO WS-UP-NEXT-DUE  (WS-TABLE-IDX)
035700         MOVE WS-UP-ID (WS-TABLE-IDX)   TO URSLT-UP-ID
035800         MOVE WS-UP-STATUS (WS-TABLE-IDX) TO URSLT-STATUS
035900     END-IF.
036000 210-EXIT.
036100     EXIT.
036200*
036300 215-CHECK-DUPLICATE-ACTIVE.
036400     IF WS-UP-USER-ID(WS-TABLE-IDX) = UREQ-USER-ID
036500        AND WS-UP-POLICY-ID(WS-TABLE-IDX) = UREQ-POLICY-ID
036600        AND WS-UP-STATUS(WS-TABLE-IDX) = 'ACTIVE'
036700         SET HAS-DUPLICATE-ACTIVE TO TRUE
036800     END-IF.
036900     ADD 1 TO WS-TABLE-IDX.
037000 215-EXIT.
037100     EXIT.
037200*
037300*    RENEW -- REJECT IF CANCELLED, ELSE ROLL END-DATE/NEXT-DUE
037400*    FORWARD AND FORCE STATUS TO ACTIVE.
037500 220-RENEW.
037600     PERFORM 250-FIND-ENROLLMENT THRU 250-EXIT.
037700     IF NOT ENROLL-WAS-FOUND
037800         SET VALIDATION-FAILED TO TRUE
037900         MOVE 'ENROLLMENT NOT FOUND' TO URSLT-REASON
038000     END-IF.
038100     IF NOT VALIDATION-FAILED
038200        AND WS-UP-STATUS (WS-TABLE-IDX) = 'CANCELLED'
038300         SET VALIDATION-FAILED TO TRUE
038400         MOVE 'CANCELLED - NO RENEW' TO URSLT-REASON
038500     END-IF.
038600     IF NOT VALIDATION-FAILED
038700         SET WS-POLYM-IDX TO 1
038800         SEARCH ALL WS-POLYM-ENTRY
038900             AT END CONTINUE
039000             WHEN WS-POLYM-ID (WS-POLYM-IDX)
039100                  = WS-UP-POLICY-ID (WS-TABLE-IDX)
039200                 CONTINUE
039300         END-SEARCH
039400         MOVE WS-POLYM-TERM-YEARS (WS-POLYM-IDX) TO WS-TERM-YEARS
039500         PERFORM 300-MONTHS-BETWEEN THRU 300-EXIT
039600         MOVE WS-UP-END-DATE (WS-TABLE-IDX) TO WS-WORK-DATE
039700         PERFORM 310-ADD-YEARS THRU 310-EXIT
039800         MOVE WS-RESULT-DATE TO WS-UP-END-DATE (WS-TABLE-IDX)
039900         MOVE WS-TODAY TO WS-WORK-DATE
040000         PERFORM 320-ADD-MONTHS THRU 320-EXIT
040100         MOVE WS-RESULT-DATE TO WS-UP-NEXT-DUE (WS-TABLE-IDX)
040200         MOVE 'ACTIVE' TO WS-UP-STATUS (WS-TABLE-IDX)
040300         MOVE WS-UP-ID (WS-TABLE-IDX)     TO URSLT-UP-ID
040400         MOVE WS-UP-STATUS (WS-TABLE-IDX) TO URSLT-STATUS
040500     END-IF.
040600 220-EXIT.
040700     EXIT.
040800*
040900*    CANCEL -- REJECT IF ALREADY CANCELLED OR LAPSED.
041000 230-CANCEL.
041100     PERFORM 250-FIND-ENROLLMENT THRU 250-EXIT.
041200     IF NOT ENROLL-WAS-FOUND
041300         SET VALIDATION-FAILED TO TRUE
041400         MOVE 'ENROLLMENT NOT FOUND' TO URSLT-REASON
041500     END-IF.
041600     IF NOT VALIDATION-FAILED
041700        AND (WS-UP-STATUS (WS-TABLE-IDX) = 'CANCELLED'
041800         OR  WS-UP-STATUS (WS-TABLE-IDX) = 'LAPSED')
041900         SET VALIDATION-FAILED TO TRUE
042000         MOVE 'ALREADY CANCELLED   ' TO URSLT-REASON
042100     END-IF.
042200     IF NOT VALIDATION-FAILED
042300         MOVE 'CANCELLED' TO WS-UP-STATUS (WS-TABLE-IDX)
042400         MOVE WS-UP-ID (WS-TABLE-IDX)     TO URSLT-UP-ID
042500         MOVE WS-UP-STATUS (WS-TABLE-IDX) TO URSLT-STATUS
042600     END-IF.
042700 230-EXIT.
042800     EXIT.
042900*
043000*    GENERIC STATUS UPDATE -- CANCELLED TO ACTIVE IS THE ONLY
043100*    WAY OUT OF CANCELLED; LAPSED TO ACTIVE IS ALWAYS REJECTED
043200*    HERE (RENEW IS THE SANCTIONED PATH FOR A LAPSED POLICY).
043300 240-STATUS-UPDATE.
043400     PERFORM 250-FIND-ENROLLMENT THRU 250-EXIT.
043500     IF NOT ENROLL-WAS-FOUND
043600         SET VALIDATION-FAILED TO TRUE
043700         MOVE 'ENROLLMENT NOT FOUND' TO URSLT-REASON
043800     END-IF.
043900     IF NOT VALIDATION-FAILED
044000        AND WS-UP-STATUS (WS-TABLE-IDX) = 'CANCELLED'
044100        AND UREQ-NEW-STATUS NOT = 'ACTIVE'
044200         SET VALIDATION-FAILED TO TRUE
044300         MOVE 'CANCELLED - NO XFER ' TO URSLT-REASON
044400     END-IF.
044500     IF NOT VALIDATION-FAILED
044600        AND WS-UP-STATUS (WS-TABLE-IDX) = 'LAPSED'
044700        AND UREQ-NEW-STATUS = 'ACTIVE'
044800         SET VALIDATION-FAILED TO TRUE
044900         MOVE 'LAPSED - USE RENEW  ' TO URSLT-REASON
045000     END-IF.
045100     IF NOT VALIDATION-FAILED
045200         MOVE UREQ-NEW-STATUS TO WS-UP-STATUS (WS-TABLE-IDX)
045300         MOVE WS-UP-ID (WS-TABLE-IDX)     TO URSLT-UP-ID
045400         MOVE WS-UP-STATUS (WS-TABLE-IDX) TO URSLT-STATUS
045500     END-IF.
045600 240-EXIT.
045700     EXIT.
045800*
045900 250-FIND-ENROLLMENT.
046000     SET ENROLL-WAS-FOUND TO FALSE.
046100     MOVE 1 TO WS-TABLE-IDX.
046200     PERFORM 255-SCAN-ENROLLMENT THRU 255-EXIT
046300             UNTIL WS-TABLE-IDX > WS-USRPOL-COUNT
046400             OR ENROLL-WAS-FOUND.
046500     IF ENROLL-WAS-FOUND
046600         SUBTRACT 1 FROM WS-TABLE-IDX
046700     END-IF.
046800 250-EXIT.
046900     EXIT.
047000*
047100 255-SCAN-ENROLLMENT.
047200     IF WS-UP-ID (WS-TABLE-IDX) = UREQ-UP-ID
047300         SET ENROLL-WAS-FOUND TO TRUE
047400     END-IF.
047500     ADD 1 TO WS-TABLE-IDX.
047600 255-EXIT.
047700     EXIT.
047800*
047900*    PAYMENTS-PER-YEAR BY FREQUENCY, THEN MONTHS-BETWEEN =
048000*    12 / PAYMENTS-PER-YEAR (INTEGER DIVISION).
048100 300-MONTHS-BETWEEN.
048200     EVALUATE WS-POLYM-FREQUENCY (WS-POLYM-IDX)
048300         WHEN 'MONTHLY'
048400             MOVE 1 TO WS-MONTHS-BETWEEN
048500         WHEN 'QUARTERLY'
048600             MOVE 3 TO WS-MONTHS-BETWEEN
048700         WHEN 'HALF_YEARLY'
048800             MOVE 6 TO WS-MONTHS-BETWEEN
048900         WHEN 'ANNUAL'
049000             MOVE 12 TO WS-MONTHS-BETWEEN
049100         WHEN OTHER
049200             MOVE 12 TO WS-MONTHS-BETWEEN
049300     END-EVALUATE.
049400 300-EXIT.
049500     EXIT.
049600*
049700*    ADD WS-TERM-YEARS CALENDAR YEARS TO WS-WORK-DATE, SAME
049800*    MONTH/DAY, RESULT IN WS-RESULT-DATE.
049900 310-ADD-YEARS.
050000     MOVE WS-WORK-DATE TO WS-RESULT-DATE.
050100     COMPUTE WS-RESULT-CCYY = WS-WORK-CCYY + WS-TERM-YEARS.
050200 310-EXIT.
050300     EXIT.
050400*
050500*    ADD WS-MONTHS-BETWEEN CALENDAR MONTHS TO WS-WORK-DATE,
050600*    RESULT IN WS-RESULT-DATE, CARRYING YEARS ON MONTH OVERFLOW.
050700 320-ADD-MONTHS.
050800     MOVE WS-WORK-DATE TO WS-RESULT-DATE.
050900     COMPUTE WS-RESULT-MM = WS-WORK-MM + WS-MONTHS-BETWEEN.
051000     PERFORM 325-CARRY-MONTH-OVERFLOW THRU 325-EXIT
051100             UNTIL WS-RESULT-MM NOT > 12.
051200 320-EXIT.
051300     EXIT.
051400*
051500 325-CARRY-MONTH-OVERFLOW.
051600     COMPUTE WS-RESULT-MM = WS-RESULT-MM - 12.
051700     ADD 1 TO WS-RESULT-CCYY.
051800 325-EXIT.
051900     EXIT.
052000*
052100 400-READ-REQUEST.
052200     READ UPREQ
052300         AT END SET END-OF-REQUEST TO TRUE
052400     END-READ.
052500 400-EXIT.
052600     EXIT.
052700*
052800 900-TERMINATE.
052900     PERFORM 910-REWRITE-USRPOL THRU 910-EXIT.
053000     MOVE WS-REQUESTS-READ     TO WS-READ-OUT.
053100     MOVE WS-REQUESTS-ACCEPTED TO WS-ACCEPT-OUT.
053200     MOVE WS-REQUESTS-REJECTED TO WS-REJECT-OUT.
053300     DISPLAY WS-TERMINATION-LINE.
053400     CLOSE POLYMSTR, USRPOL, UPREQ, UPRSLT.
053500     DISPLAY 'POLYPUR - NORMAL END OF RUN'.
053600 900-EXIT.
053700     EXIT.
053800*
053900 910-REWRITE-USRPOL.
054000     MOVE 1 TO WS-TABLE-IDX.
054100     PERFORM 915-REWRITE-ONE-USRPOL THRU 915-EXIT
054200             UNTIL WS-TABLE-IDX > WS-USRPOL-COUNT.
054300 910-EXIT.
054400     EXIT.
054500*
054600 915-REWRITE-ONE-USRPOL.
054700     MOVE WS-UP-ID(WS-TABLE-IDX)      TO UP-ID.
054800     MOVE WS-UP-USER-ID(WS-TABLE-IDX) TO UP-USER-ID.
054900     MOVE WS-UP-POLICY-ID(WS-TABLE-IDX) TO UP-POLICY-ID.
055000     MOVE WS-UP-START-DATE(WS-TABLE-IDX) TO UP-START-DATE.
055100     MOVE WS-UP-END-DATE(WS-TABLE-IDX)  TO UP-END-DATE.
055200     MOVE WS-UP-STATUS(WS-TABLE-IDX)    TO UP-STATUS.
055300     MOVE WS-UP-NEXT-DUE(WS-TABLE-IDX)
055400         TO UP-NEXT-PREMIUM-DUE.
055500     WRITE USRPOL-RECORD.
055600     ADD 1 TO WS-TABLE-IDX.
055700 915-EXIT.
055800     EXIT.
055900
