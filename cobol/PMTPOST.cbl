CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PMTPOST.
000300 AUTHOR.        R. CHIRINOS.
000400 INSTALLATION.  UNIZAR INSURANCE DATA CENTER.
000500 DATE-WRITTEN.  10/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*================================================================*
000900* PMTPOST -- PAYMENT POSTING                                     *
001000* POSTS A SINGLE PREMIUM/CLAIM-SETTLEMENT/REFUND PAYMENT AGAINST *
001100* A USER-POLICY, OR FORCE-MARKS ONE PAID.  ROLLS NEXT-PREMIUM-   *
001200* DUE FORWARD AND ACTIVATES A PENDING ENROLLMENT ON SUCCESS.     *
001300* ONE REQUEST (PMTREQ) IN, ONE RESULT ROW (PMTRSLT) OUT, PER RUN.*
001400*================================================================*
001500*  CHANGE LOG                                                    *
001600*  ----------------------------------------------------------    *
001700*  10/02/1990  R.CH   INITIAL VERSION - PREMIUM POSTING ONLY.    *
001800*  03/15/2021  R.CH   REQ IB-0201 - PREMIUM PRORATION ADDED FOR  *
001900*                     REQUESTS THAT OMIT THE PAYMENT AMOUNT.     *
002000*  01/11/2013  D.M    REQ IB-0402 - TRANSACTION-ID GENERATOR     *
002100*                     ADDED FOR GATEWAY-LESS COLLECTIONS.        *
002200*  02/01/1999  L.T    Y2K - NEXT-PREMIUM-DUE ROLLOVER REWRITTEN  *
002300*                     AGAINST CCYYMMDD, 2-DIGIT YEAR MATH DROPPED*
002400*  04/30/2022  S.K    REQ IB-0640 - ADDED MARK-PAID ACTION AND   *
002500*                     RUN TOTALS ON TERMINATION.                 *
002600*================================================================*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS ALPHANUM-CLASS IS "0" THRU "9" "A" THRU "Z".
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT POLYMSTR   ASSIGN   TO POLYMSTR
003700        ORGANIZATION IS SEQUENTIAL
003800        FILE STATUS  IS FS-STAT-POLYM.
003900     SELECT USRPOL     ASSIGN   TO USRPOL
004000        ORGANIZATION IS SEQUENTIAL
004100        FILE STATUS  IS FS-STAT-USRPOL.
004200     SELECT PMTFILE    ASSIGN   TO PMTFILE
004300        ORGANIZATION IS SEQUENTIAL
004400        FILE STATUS  IS FS-STAT-PMT.
004500     SELECT PMTREQ     ASSIGN   TO PMTREQ
004600        FILE STATUS  IS FS-STAT-REQ.
004700     SELECT PMTRSLT    ASSIGN   TO PMTRSLT
004800        FILE STATUS  IS FS-STAT-RSLT.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300*    THREE MASTERS ARE LOADED WHOLE INTO WORKING STORAGE AT
005400*    START-UP; USRPOL AND PMTFILE ARE REWRITTEN WHOLE AT CLOSE.
005500 FD  POLYMSTR
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS POLY-RECORD.
006000     COPY POLYREC.
006100*
006200 FD  USRPOL
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS USRPOL-RECORD.
006700     COPY USRPOLRC.
006800*
006900 FD  PMTFILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS PMT-RECORD.
007400     COPY PMTREC.
007500*
007600 FD  PMTREQ
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORD CONTAINS 55 CHARACTERS
008000     DATA RECORD IS PMTREQ-REC.
008100 01  PMTREQ-REC.
008200     05  PREQ-ACTION                  PIC X(04).
008300         88  PREQ-IS-POST                 VALUE 'POST'.
008400         88  PREQ-IS-MARK-PAID             VALUE 'MPAY'.
008500     05  PREQ-USER-POLICY-ID          PIC 9(09).
008600     05  PREQ-AMOUNT                  PIC S9(13)V99.
008700     05  PREQ-TYPE                    PIC X(16).
008800     05  PREQ-DUE-DATE                PIC 9(08).
008900     05  PREQ-METHOD                  PIC X(11).
009000     05  PREQ-TRANSACTION-ID          PIC X(20).
009100     05  PREQ-PMT-ID                  PIC 9(09).
009200     05  FILLER                       PIC X(05).
009300*
009400 FD  PMTRSLT
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORD CONTAINS 80 CHARACTERS
009800     DATA RECORD IS PMTRSLT-REC.
009900 01  PMTRSLT-REC.
010000     05  PRSLT-PMT-ID                 PIC 9(09).
010100     05  FILLER                       PIC X(01).
010200     05  PRSLT-STATUS                 PIC X(07).
010300     05  FILLER                       PIC X(01).
010400     05  PRSLT-TRANSACTION-ID         PIC X(24).
010500     05  FILLER                       PIC X(01).
010600     05  PRSLT-RESULT                 PIC X(01).
010700         88  PRSLT-ACCEPTED               VALUE 'A'.
010800         88  PRSLT-REJECTED               VALUE 'R'.
010900     05  FILLER                       PIC X(01).
011000     05  PRSLT-REASON                 PIC X(15).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  FILE-STATUS-CODES.
011500     05  FS-STAT-POLYM                PIC X(02).
011600         88  POLYM-OK                     VALUE '00'.
011700         88  POLYM-EOF                    VALUE '10'.
011800     05  FS-STAT-USRPOL               PIC X(02).
011900         88  USRPOL-OK                    VALUE '00'.
012000         88  USRPOL-EOF                   VALUE '10'.
012100     05  FS-STAT-PMT                  PIC X(02).
012200         88  PMT-OK                       VALUE '00'.
012300         88  PMT-EOF                      VALUE '10'.
012400     05  FS-STAT-REQ                  PIC X(02).
012500         88  REQ-OK                       VALUE '00'.
012600         88  REQ-EOF                      VALUE '10'.
012700     05  FS-STAT-RSLT                 PIC X(02).
012800         88  RSLT-OK                      VALUE '00'.
012900     05  FILLER                       PIC X(10).
013000*
013100 77  SW-END-POLYM                     PIC X(01) VALUE 'N'.
013200     88  END-OF-POLYM                     VALUE 'Y'.
013300 77  SW-END-USRPOL                    PIC X(01) VALUE 'N'.
013400     88  END-OF-USRPOL                    VALUE 'Y'.
013500 77  SW-END-PMT                       PIC X(01) VALUE 'N'.
013600     88  END-OF-PMT                       VALUE 'Y'.
013700 77  SW-END-REQUEST                   PIC X(01) VALUE 'N'.
013800     88  END-OF-REQUEST                   VALUE 'Y'.
013900 77  SW-VALIDATION-FAILED             PIC X(01) VALUE 'N'.
014000     88  VALIDATION-FAILED                VALUE 'Y'.
014100 77  SW-ENROLL-FOUND                  PIC X(01) VALUE 'N'.
014200     88  ENROLL-WAS-FOUND                 VALUE 'Y'.
014300 77  SW-PMT-FOUND                     PIC X(01) VALUE 'N'.
014400     88  PMT-WAS-FOUND                    VALUE 'Y'.
014500*
014600 77  WS-POLYM-COUNT                   PIC S9(05) COMP VALUE 0.
014700 77  WS-USRPOL-COUNT                  PIC S9(05) COMP VALUE 0.
014800 77  WS-PMT-COUNT                     PIC S9(05) COMP VALUE 0.
014900 77  WS-TABLE-IDX                     PIC S9(05) COMP VALUE 0.
015000 77  WS-PMT-IDX                       PIC S9(05) COMP VALUE 0.
015100 77  WS-REQUESTS-READ                 PIC S9(05) COMP VALUE 0.
015200 77  WS-REQUESTS-ACCEPTED             PIC S9(05) COMP VALUE 0.
015300 77  WS-REQUESTS-REJECTED             PIC S9(05) COMP VALUE 0.
015400*
015500 01  WS-POLYM-TABLE.
015600     05  WS-POLYM-ENTRY   OCCURS 2000 TIMES
015700                           ASCENDING KEY IS WS-POLYM-ID
015800                           INDEXED BY WS-POLYM-IDX.
015900         10  WS-POLYM-ID              PIC 9(09).
016000         10  WS-POLYM-PREMIUM         PIC S9(13)V99 COMP-3.
016100         10  WS-POLYM-FREQUENCY       PIC X(11).
016200         10  FILLER                   PIC X(05).
016300*
016400 01  WS-USRPOL-TABLE.
016500     05  WS-USRPOL-ENTRY  OCCURS 5000 TIMES
016600                           INDEXED BY WS-UP-IDX.
016700         10  WS-UP-ID                 PIC 9(09).
016800         10  WS-UP-USER-ID            PIC 9(09).
016900         10  WS-UP-POLICY-ID          PIC 9(09).
017000         10  WS-UP-START-DATE         PIC 9(08).
017100         10  WS-UP-END-DATE           PIC 9(08).
017200         10  WS-UP-STATUS             PIC X(09).
017300         10  WS-UP-NEXT-DUE           PIC 9(08).
017400         10  FILLER                   PIC X(08).
017500*
017600*    ENTIRE PAYMENT FILE, HELD IN MEMORY FOR THE LIFE OF THE
017700*    RUN AND REWRITTEN WHOLE AT 900-TERMINATE.
017800 01  WS-PMT-TABLE.
017900     05  WS-PMT-ENTRY     OCCURS 10000 TIMES
018000                           INDEXED BY WS-PMTX-IDX.
018100         10  WS-PMT-ID                PIC 9(09).
018200         10  WS-PMT-UP-ID             PIC 9(09).
018300         10  WS-PMT-AMOUNT            PIC S9(13)V99 COMP-3.
018400         10  WS-PMT-STATUS            PIC X(07).
018500         10  WS-PMT-TRANS-ID          PIC X(100).
018600         10  WS-PMT-TYPE              PIC X(16).
018700         10  WS-PMT-DUE-DATE          PIC 9(08).
018800         10  WS-PMT-METHOD            PIC X(11).
018900         10  WS-PMT-LATE-FEE          PIC S9(08)V99 COMP-3.
019000         10  FILLER                   PIC X(05).
019100*
019200 01  WS-DATE-WORK.
019300     05  WS-TODAY                     PIC 9(08).
019400     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
019500         10  WS-TODAY-CCYY            PIC 9(04).
019600         10  WS-TODAY-MM              PIC 9(02).
019700         10  WS-TODAY-DD              PIC 9(02).
019800     05  FILLER                       PIC X(10).
019900*
020000 77  WS-MONTHS-BETWEEN                PIC S9(04) COMP VALUE 0.
020100 01  WS-CALC-VARS.
020200     05  WS-WORK-DATE                 PIC 9(08).
020300     05  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
020400         10  WS-WORK-CCYY             PIC 9(04).
020500         10  WS-WORK-MM               PIC 9(02).
020600         10  WS-WORK-DD               PIC 9(02).
020700     05  WS-RESULT-DATE                PIC 9(08).
020800     05  WS-RESULT-DATE-PARTS REDEFINES WS-RESULT-DATE.
020900         10  WS-RESULT-CCYY           PIC 9(04).
021000         10  WS-RESULT-MM             PIC 9(02).
021100         10  WS-RESULT-DD             PIC 9(02).
021200     05  FILLER                       PIC X(10).
021300*
021400 77  WS-RANDOM-SEED                   PIC S9(09) COMP VALUE 0.
021500 77  WS-RANDOM-PRODUCT                PIC S9(09) COMP VALUE 0.
021600 77  WS-RANDOM-QUOTIENT               PIC S9(09) COMP VALUE 0.
021700 77  WS-RANDOM-SUBSCR                 PIC S9(04) COMP VALUE 0.
021800 77  WS-SUFFIX-POS                    PIC S9(04) COMP VALUE 0.
021900 01  WS-ALPHANUM-WORK.
022000     05  WS-ALPHANUM-CHARS            PIC X(36) VALUE
022100         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022200     05  WS-ALPHANUM-TABLE REDEFINES WS-ALPHANUM-CHARS.
022300         10  WS-ALPHANUM-CHAR OCCURS 36 TIMES PIC X(01).
022400     05  FILLER                       PIC X(10).
022500*
022600 01  WS-CANDIDATE-TRANS-ID.
022700     05  FILLER                       PIC X(04) VALUE 'TXN_'.
022800     05  WS-TRANS-SUFFIX              PIC X(12).
022900     05  FILLER                       PIC X(84) VALUE SPACES.
023000*
023100 01  WS-TERMINATION-LINE.
023200     05  FILLER                       PIC X(20)
023300            VALUE 'PMTPOST REQS READ: '.
023400     05  WS-READ-OUT                  PIC Z(4).
023500     05  FILLER                       PIC X(11)
023600            VALUE ' ACCEPTED: '.
023700     05  WS-ACCEPT-OUT                PIC Z(4).
023800     05  FILLER                       PIC X(11)
023900            VALUE ' REJECTED: '.
024000     05  WS-REJECT-OUT                PIC Z(4).
024100     05  FILLER                       PIC X(15) VALUE SPACES.
024200*
024300 PROCEDURE DIVISION.
024400 0000-MAINLINE.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
024700             UNTIL END-OF-REQUEST.
024800     PERFORM 900-TERMINATE THRU 900-EXIT.
024900     GOBACK.
025000*
025100 000-HOUSEKEEPING.
025200     DISPLAY 'PMTPOST - PAYMENT POSTING - STARTING'.
025300     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
025400     ACCEPT WS-RANDOM-SEED FROM TIME.
025500     OPEN INPUT  POLYMSTR.
025600     PERFORM 010-LOAD-POLYM-TABLE THRU 010-EXIT.
025700     CLOSE POLYMSTR.
025800     OPEN INPUT  USRPOL.
025900     PERFORM 020-LOAD-USRPOL-TABLE THRU 020-EXIT.
026000     CLOSE USRPOL.
026100     OPEN OUTPUT USRPOL.
026200     OPEN INPUT  PMTFILE.
026300     PERFORM 030-LOAD-PMT-TABLE THRU 030-EXIT.
026400     CLOSE PMTFILE.
026500     OPEN OUTPUT PMTFILE.
026600     OPEN INPUT  PMTREQ.
026700     OPEN OUTPUT PMTRSLT.
026800     PERFORM 400-READ-REQUEST THRU 400-EXIT.
026900 000-EXIT.
027000     EXIT.
027100*
027200 010-LOAD-POLYM-TABLE.
027300     MOVE 1 TO WS-POLYM-COUNT.
027400     READ POLYMSTR
027500         AT END SET END-OF-POLYM TO TRUE
027600     END-READ.
027700     PERFORM 015-LOAD-POLYM-ENTRY THRU 015-EXIT
027800             UNTIL END-OF-POLYM OR WS-POLYM-COUNT > 2000.
027900     SUBTRACT 1 FROM WS-POLYM-COUNT.
028000 010-EXIT.
028100     EXIT.
028200*
028300 015-LOAD-POLYM-ENTRY.
028400     MOVE POL-ID TO WS-POLYM-ID (WS-POLYM-COUNT).
028500     MOVE POL-PREMIUM-AMOUNT TO WS-POLYM-PREMIUM (WS-POLYM-COUNT).
028600     MOVE POL-PREMIUM-FREQUENCY
028700         TO WS-POLYM-FREQUENCY (WS-POLYM-COUNT).
028800     ADD 1 TO WS-POLYM-COUNT.
028900     READ POLYMSTR
029000         AT END SET END-OF-POLYM TO TRUE
029100     END-READ.
029200 015-EXIT.
029300     EXIT.
029400*
029500 020-LOAD-USRPOL-TABLE.
029600     MOVE 1 TO WS-USRPOL-COUNT.
029700     READ USRPOL
029800         AT END SET END-OF-USRPOL TO TRUE
029900     END-READ.
030000     PERFORM 025-LOAD-USRPOL-ENTRY THRU 025-EXIT
030100             UNTIL END-OF-USRPOL OR WS-USRPOL-COUNT > 5000.
030200     SUBTRACT 1 FROM WS-USRPOL-COUNT.
030300 020-EXIT.
030400     EXIT.
030500*
030600 025-LOAD-USRPOL-ENTRY.
030700     MOVE UP-ID        TO WS-UP-ID       (WS-USRPOL-COUNT).
030800     MOVE UP-USER-ID   TO WS-UP-USER-ID  (WS-USRPOL-COUNT).
030900     MOVE UP-POLICY-ID TO WS-UP-POLICY-ID(WS-USRPOL-COUNT).
031000     MOVE UP-START-DATE TO WS-UP-START-DATE(WS-USRPOL-COUNT).
031100     MOVE UP-END-DATE  TO WS-UP-END-DATE  (WS-USRPOL-COUNT).
031200     MOVE UP-STATUS    TO WS-UP-STATUS   (WS-USRPOL-COUNT).
031300     MOVE UP-NEXT-PREMIUM-DUE
031400         TO WS-UP-NEXT-DUE (WS-USRPOL-COUNT).
031500     ADD 1 TO WS-USRPOL-COUNT.
031600     READ USRPOL
031700         AT END SET END-OF-USRPOL TO TRUE
031800     END-READ.
031900 025-EXIT.
032000     EXIT.
032100*
032200 030-LOAD-PMT-TABLE.
032300     MOVE 1 TO WS-PMT-COUNT.
032400     READ PMTFILE
032500         AT END SET END-OF-PMT TO TRUE
032600     END-READ.
032700     PERFORM 035-LOAD-PMT-ENTRY THRU 035-EXIT
032800             UNTIL END-OF-PMT OR WS-PMT-COUNT > 10000.
032900     SUBTRACT 1 FROM WS-PMT-COUNT.
033000 030-EXIT.
033100     EXIT.
033200*
033300 035-LOAD-PMT-ENTRY.
033400     MOVE PMT-ID              TO WS-PMT-ID      (WS-PMT-COUNT).
033500     MOVE PMT-USER-POLICY-ID  TO WS-PMT-UP-ID   (WS-PMT-COUNT).
033600     MOVE PMT-AMOUNT          TO WS-PMT-AMOUNT  (WS-PMT-COUNT).
033700     MOVE PMT-STATUS          TO WS-PMT-STATUS  (WS-PMT-COUNT).
033800     MOVE PMT-TRANSACTION-ID  TO WS-PMT-TRANS-ID(WS-PMT-COUNT).
033900     MOVE PMT-TYPE            TO WS-PMT-TYPE    (WS-PMT-COUNT).
034000     MOVE PMT-DUE-DATE        TO WS-PMT-DUE-DATE(WS-PMT-COUNT).
034100     MOVE PMT-METHOD          TO WS-PMT-METHOD  (WS-PMT-COUNT).
034200     MOVE PMT-LATE-FEE-AMOUNT TO WS-PMT-LATE-FEE(WS-PMT-COUNT).
034300     ADD 1 TO WS-PMT-COUNT.
034400     READ PMTFILE
034500         AT END SET END-OF-PMT TO TRUE
034600     END-READ.
034700 035-EXIT.
034800     EXIT.
034900*
035000 100-PROCESS-REQUEST.
035100     ADD 1 TO WS-REQUESTS-READ.
035200     SET VALIDATION-FAILED TO FALSE.
035300     MOVE SPACES TO PRSLT-REASON.
035400     MOVE ZERO   TO PRSLT-PMT-ID.
035500     MOVE SPACES TO PRSLT-STATUS.
035600     MOVE SPACES TO PRSLT-TRANSACTION-ID.
035700     EVALUATE TRUE
035800         WHEN PREQ-IS-POST
035900             PERFORM 210-POST-PAYMENT THRU 210-EXIT
036000         WHEN PREQ-IS-MARK-PAID
036100             PERFORM 220-MARK-PAID THRU 220-EXIT
036200         WHEN OTHER
036300             SET VALIDATION-FAILED TO TRUE
036400             MOVE 'UNKNOWN ACTION ' TO PRSLT-REASON
036500     END-EVALUATE.
036600     IF VALIDATION-FAILED
036700         ADD 1 TO WS-REQUESTS-REJECTED
036800         SET PRSLT-REJECTED TO TRUE
036900     ELSE
037000         ADD 1 TO WS-REQUESTS-ACCEPTED
037100         SET PRSLT-ACCEPTED TO TRUE
037200     END-IF.
037300     WRITE PMTRSLT-REC.
037400     PERFORM 400-READ-REQUEST THRU 400-EXIT.
037500 100-EXIT.
037600     EXIT.
037700*
037800*    POST A NEW PAYMENT.  PREMIUM TYPE MUST MATCH THE
037900*    ENROLLMENT'S NEXT-PREMIUM-DUE; IF THE AMOUNT WAS OMITTED
038000*    IT IS PRORATED FROM THE CATALOG'S ANNUAL PREMIUM.
038100 210-POST-PAYMENT.
038200     PERFORM 260-FIND-ENROLLMENT THRU 260-EXIT.
038300     IF NOT ENROLL-WAS-FOUND
038400         SET VALIDATION-FAILED TO TRUE
038500         MOVE 'ENROLL NOT FOUND' TO PRSLT-REASON
038600     END-IF.
038700     IF NOT VALIDATION-FAILED
038800        AND PREQ-TYPE = 'PREMIUM'
038900        AND PREQ-DUE-DATE NOT = WS-UP-NEXT-DUE (WS-TABLE-IDX)
039000         SET VALIDATION-FAILED TO TRUE
039100         MOVE 'DUE DATE MISMATCH' TO PRSLT-REASON
039200     END-IF.
039300     IF NOT VALIDATION-FAILED
039400         SET WS-POLYM-IDX TO 1
039500         SEARCH ALL WS-POLYM-ENTRY
039600             AT END CONTINUE
039700             WHEN WS-POLYM-ID (WS-POLYM-IDX)
039800                  = WS-UP-POLICY-ID (WS-TABLE-IDX)
039900                 CONTINUE
040000         END-SEARCH
040100         IF PREQ-AMOUNT NOT > ZERO
040200             PERFORM 300-MONTHS-BETWEEN THRU 300-EXIT
040300             PERFORM 230-PRORATE-PREMIUM THRU 230-EXIT
040400         ELSE
040500             MOVE PREQ-AMOUNT TO WS-PMT-AMOUNT (WS-PMT-COUNT + 1)
040600         END-IF
040700         IF PREQ-TRANSACTION-ID = SPACES
040800             PERFORM 240-GEN-TRANSACTION-ID THRU 240-EXIT
040900         ELSE
041000             MOVE PREQ-TRANSACTION-ID TO WS-CANDIDATE-TRANS-ID
041100         END-IF
041200         ADD 1 TO WS-PMT-COUNT
041300         MOVE WS-PMT-COUNT TO WS-PMT-IDX
041400         COMPUTE WS-PMT-ID (WS-PMT-IDX) = WS-PMT-COUNT
041500         MOVE PREQ-USER-POLICY-ID TO WS-PMT-UP-ID (WS-PMT-IDX)
041600         MOVE PREQ-TYPE           TO WS-PMT-TYPE  (WS-PMT-IDX)
041700         MOVE PREQ-DUE-DATE       TO WS-PMT-DUE-DATE (WS-PMT-IDX)
041800         MOVE PREQ-METHOD         TO WS-PMT-METHOD (WS-PMT-IDX)
041900         MOVE WS-CANDIDATE-TRANS-ID TO WS-PMT-TRANS-ID (WS-PMT-IDX)
042000         MOVE 'SUCCESS'           TO WS-PMT-STATUS (WS-PMT-IDX)
042100         MOVE ZERO                TO WS-PMT-LATE-FEE (WS-PMT-IDX)
042200         PERFORM 250-ROLL-DUE-DATE THRU 250-EXIT
042300         MOVE WS-PMT-ID (WS-PMT-IDX)      TO PRSLT-PMT-ID
042400         MOVE WS-PMT-STATUS (WS-PMT-IDX)  TO PRSLT-STATUS
042500         MOVE WS-CANDIDATE-TRANS-ID       TO PRSLT-TRANSACTION-ID
042600     END-IF.
042700 210-EXIT.
042800     EXIT.
042900*
043000*    ANNUAL PREMIUM / PAYMENTS-PER-YEAR, ROUNDED HALF-UP.
043100 230-PRORATE-PREMIUM.
043200     COMPUTE WS-PMT-AMOUNT (WS-PMT-COUNT + 1) ROUNDED =
043300         WS-POLYM-PREMIUM (WS-POLYM-IDX)
043400         / (12 / WS-MONTHS-BETWEEN).
043500 230-EXIT.
043600     EXIT.
043700*
043800*    TXN_ + 12-CHARACTER RANDOM UPPERCASE ALPHANUMERIC SUFFIX.
043900 240-GEN-TRANSACTION-ID.
044000     MOVE 1 TO WS-SUFFIX-POS.
044100     PERFORM 245-NEXT-SUFFIX-CHAR THRU 245-EXIT
044200             UNTIL WS-SUFFIX-POS > 12.
044300 240-EXIT.
044400     EXIT.
044500*
044600*    IN-HOUSE LINEAR-CONGRUENTIAL GENERATOR (SEE 900-NEXT-RANDOM)
044700*    IN PLACE OF THE COMPILER RANDOM-NUMBER LIBRARY ROUTINE.
044800 245-NEXT-SUFFIX-CHAR.
044900     PERFORM 850-NEXT-RANDOM THRU 850-EXIT.
045000     MOVE WS-ALPHANUM-CHAR (WS-RANDOM-SUBSCR)
045100         TO WS-TRANS-SUFFIX (WS-SUFFIX-POS:1).
045200     ADD 1 TO WS-SUFFIX-POS.
045300 245-EXIT.
045400     EXIT.
045500*
045600*    IN-HOUSE LCG: SEED = (SEED * 25173 + 13849) MOD 65536,
045700*    THEN MOD 36 FOR THE ALPHANUMERIC TABLE SUBSCRIPT.
045800 850-NEXT-RANDOM.
045900     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 25173 + 13849.
046000     DIVIDE WS-RANDOM-PRODUCT BY 65536
046100         GIVING WS-RANDOM-QUOTIENT
046200         REMAINDER WS-RANDOM-SEED.
046300     IF WS-RANDOM-SEED < 0
046400         ADD 65536 TO WS-RANDOM-SEED
046500     END-IF.
046600     DIVIDE WS-RANDOM-SEED BY 36
046700         GIVING WS-RANDOM-QUOTIENT
046800         REMAINDER WS-RANDOM-SUBSCR.
046900     ADD 1 TO WS-RANDOM-SUBSCR.
047000 850-EXIT.
047100     EXIT.
047200*
047300*    ROLL NEXT-PREMIUM-DUE FORWARD BY MONTHS-BETWEEN, FROM ITS
047400*    CURRENT VALUE OR FROM TODAY IF NONE IS SET, THEN ACTIVATE
047500*    A PENDING ENROLLMENT.
047600 250-ROLL-DUE-DATE.
047700     PERFORM 300-MONTHS-BETWEEN THRU 300-EXIT.
047800     IF WS-UP-NEXT-DUE (WS-TABLE-IDX) = ZERO
047900         MOVE WS-TODAY TO WS-WORK-DATE
048000     ELSE
048100         MOVE WS-UP-NEXT-DUE (WS-TABLE-IDX) TO WS-WORK-DATE
048200     END-IF.
048300     PERFORM 320-ADD-MONTHS THRU 320-EXIT.
048400     MOVE WS-RESULT-DATE TO WS-UP-NEXT-DUE (WS-TABLE-IDX).
048500     IF WS-UP-STATUS (WS-TABLE-IDX) = 'PENDING'
048600         MOVE 'ACTIVE' TO WS-UP-STATUS (WS-TABLE-IDX)
048700     END-IF.
048800 250-EXIT.
048900     EXIT.
049000*
049100*    MARK-PAID -- FORCE A PAYMENT ALREADY ON FILE TO SUCCESS.
049200 220-MARK-PAID.
049300     SET PMT-WAS-FOUND TO FALSE.
049400     MOVE 1 TO WS-PMT-IDX.
049500     PERFORM 225-SCAN-PMT THRU 225-EXIT
049600             UNTIL WS-PMT-IDX > WS-PMT-COUNT
049700             OR PMT-WAS-FOUND.
049800     IF PMT-WAS-FOUND
049900         SUBTRACT 1 FROM WS-PMT-IDX
050000     END-IF.
050100     IF NOT PMT-WAS-FOUND
050200         SET VALIDATION-FAILED TO TRUE
050300         MOVE 'PMT NOT FOUND  ' TO PRSLT-REASON
050400     END-IF.
050500     IF NOT VALIDATION-FAILED
050600         MOVE WS-PMT-UP-ID (WS-PMT-IDX) TO PREQ-USER-POLICY-ID
050700         PERFORM 260-FIND-ENROLLMENT THRU 260-EXIT
050800         IF PREQ-TRANSACTION-ID = SPACES
050900             PERFORM 240-GEN-TRANSACTION-ID THRU 240-EXIT
051000         ELSE
051100             MOVE PREQ-TRANSACTION-ID TO WS-CANDIDATE-TRANS-ID
051200         END-IF
051300         MOVE WS-CANDIDATE-TRANS-ID TO WS-PMT-TRANS-ID (WS-PMT-IDX)
051400         MOVE 'SUCCESS' TO WS-PMT-STATUS (WS-PMT-IDX)
051500         IF ENROLL-WAS-FOUND
051600             PERFORM 250-ROLL-DUE-DATE THRU 250-EXIT
051700         END-IF
051800         MOVE WS-PMT-ID (WS-PMT-IDX)     TO PRSLT-PMT-ID
051900         MOVE WS-PMT-STATUS (WS-PMT-IDX) TO PRSLT-STATUS
052000         MOVE WS-CANDIDATE-TRANS-ID      TO PRSLT-TRANSACTION-ID
052100     END-IF.
052200 220-EXIT.
052300     EXIT.
052400*
052500 225-SCAN-PMT.
052600     IF WS-PMT-ID (WS-PMT-IDX) = PREQ-PMT-ID
052700         SET PMT-WAS-FOUND TO TRUE
052800     END-IF.
052900     ADD 1 TO WS-PMT-IDX.
053000 225-EXIT.
053100     EXIT.
053200*
053300 260-FIND-ENROLLMENT.
053400     SET ENROLL-WAS-FOUND TO FALSE.
053500     MOVE 1 TO WS-TABLE-IDX.
053600     PERFORM 265-SCAN-ENROLLMENT THRU 265-EXIT
053700             UNTIL WS-TABLE-IDX > WS-USRPOL-COUNT
053800             OR ENROLL-WAS-FOUND.
053900     IF ENROLL-WAS-FOUND
054000         SUBTRACT 1 FROM WS-TABLE-IDX
054100     END-IF.
054200 260-EXIT.
054300     EXIT.
054400*
054500 265-SCAN-ENROLLMENT.
054600     IF WS-UP-ID (WS-TABLE-IDX) = PREQ-USER-POLICY-ID
054700         SET ENROLL-WAS-FOUND TO TRUE
054800     END-IF.
054900     ADD 1 TO WS-TABLE-IDX.
055000 265-EXIT.
055100     EXIT.
055200*
055300 300-MONTHS-BETWEEN.
055400     EVALUATE WS-POLYM-FREQUENCY (WS-POLYM-IDX)
055500         WHEN 'MONTHLY'
055600             MOVE 1 TO WS-MONTHS-BETWEEN
055700         WHEN 'QUARTERLY'
055800             MOVE 3 TO WS-MONTHS-BETWEEN
055900         WHEN 'HALF_YEARLY'
056000             MOVE 6 TO WS-MONTHS-BETWEEN
056100         WHEN 'ANNUAL'
056200             MOVE 12 TO WS-MONTHS-BETWEEN
056300         WHEN OTHER
056400             MOVE 12 TO WS-MONTHS-BETWEEN
056500     END-EVALUATE.
056600 300-EXIT.
056700     EXIT.
056800*
056900 320-ADD-MONTHS.
057000     MOVE WS-WORK-DATE TO WS-RESULT-DATE.
057100     COMPUTE WS-RESULT-MM = WS-WORK-MM + WS-MONTHS-BETWEEN.
057200     PERFORM 325-CARRY-MONTH-OVERFLOW THRU 325-EXIT
057300             UNTIL WS-RESULT-MM NOT > 12.
057400 320-EXIT.
057500     EXIT.
057600*
057700 325-CARRY-MONTH-OVERFLOW.
057800     COMPUTE WS-RESULT-MM = WS-RESULT-MM - 12.
057900     ADD 1 TO WS-RESULT-CCYY.
058000 325-EXIT.
058100     EXIT.
058200*
058300 400-READ-REQUEST.
058400     READ PMTREQ
058500         AT END SET END-OF-REQUEST TO TRUE
058600     END-READ.
058700 400-EXIT.
058800     EXIT.
058900*
059000 900-TERMINATE.
059100     PERFORM 910-REWRITE-USRPOL THRU 910-EXIT.
059200     PERFORM 920-REWRITE-PMT THRU 920-EXIT.
059300     MOVE WS-REQUESTS-READ     TO WS-READ-OUT.
059400     MOVE WS-REQUESTS-ACCEPTED TO WS-ACCEPT-OUT.
059500     MOVE WS-REQUESTS-REJECTED TO WS-REJECT-OUT.
059600     DISPLAY WS-TERMINATION-LINE.
059700     CLOSE USRPOL, PMTFILE, PMTREQ, PMTRSLT.
059800     DISPLAY 'PMTPOST - NORMAL END OF RUN'.
059900 900-EXIT.
060000     EXIT.
060100*
060200 910-REWRITE-USRPOL.
060300     MOVE 1 TO WS-TABLE-IDX.
060400     PERFORM 915-REWRITE-ONE-USRPOL THRU 915-EXIT
060500             UNTIL WS-TABLE-IDX > WS-USRPOL-COUNT.
060600 910-EXIT.
060700     EXIT.
060800*
060900 915-REWRITE-ONE-USRPOL.
061000     MOVE WS-UP-ID(WS-TABLE-IDX)        TO UP-ID.
061100     MOVE WS-UP-USER-ID(WS-TABLE-IDX)   TO UP-USER-ID.
061200     MOVE WS-UP-POLICY-ID(WS-TABLE-IDX) TO UP-POLICY-ID.
061300     MOVE WS-UP-START-DATE(WS-TABLE-IDX) TO UP-START-DATE.
061400     MOVE WS-UP-END-DATE(WS-TABLE-IDX)  TO UP-END-DATE.
061500     MOVE WS-UP-STATUS(WS-TABLE-IDX)    TO UP-STATUS.
061600     MOVE WS-UP-NEXT-DUE(WS-TABLE-IDX)
061700         TO UP-NEXT-PREMIUM-DUE.
061800     WRITE USRPOL-RECORD.
061900     ADD 1 TO WS-TABLE-IDX.
062000 915-EXIT.
062100     EXIT.
062200*
062300 920-REWRITE-PMT.
062400     MOVE 1 TO WS-PMT-IDX.
062500     PERFORM 925-REWRITE-ONE-PMT THRU 925-EXIT
062600             UNTIL WS-PMT-IDX > WS-PMT-COUNT.
062700 920-EXIT.
062800     EXIT.
062900*
063000 925-REWRITE-ONE-PMT.
063100     MOVE WS-PMT-ID(WS-PMT-IDX)         TO PMT-ID.
063200     MOVE WS-PMT-UP-ID(WS-PMT-IDX)      TO PMT-USER-POLICY-ID.
063300     MOVE WS-PMT-AMOUNT(WS-PMT-IDX)     TO PMT-AMOUNT.
063400     MOVE WS-PMT-STATUS(WS-PMT-IDX)     TO PMT-STATUS.
063500     MOVE WS-PMT-TRANS-ID(WS-PMT-IDX)   TO PMT-TRANSACTION-ID.
063600     MOVE WS-PMT-TYPE(WS-PMT-IDX)       TO PMT-TYPE.
063700     MOVE WS-PMT-DUE-DATE(WS-PMT-IDX)   TO PMT-DUE-DATE.
063800     MOVE WS-PMT-METHOD(WS-PMT-IDX)     TO PMT-METHOD.
063900     MOVE WS-PMT-LATE-FEE(WS-PMT-IDX)   TO PMT-LATE-FEE-AMOUNT.
064000     MOVE SPACES                        TO PMT-NOTES.
064100     WRITE PMT-RECORD.
064200     ADD 1 TO WS-PMT-IDX.
064300 925-EXIT.
064400     EXIT.
